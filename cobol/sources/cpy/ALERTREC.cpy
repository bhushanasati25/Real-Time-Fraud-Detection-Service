000010******************************************************************
000020* ALERTREC.CPYBK
000030* FRAUD ALERT RECORD - FILE ALERTOUT - WRITTEN ONLY WHEN
000040* RES-IS-FRAUD = "Y". DESTINED FOR THE ALERTING/NOTIFICATION
000050* CHANNEL (REPRESENTED HERE AS A FLAT FILE, SEE TRFPROC).
000060******************************************************************
000070* HISTORY OF MODIFICATION:
000080******************************************************************
000090* TAG     DEV     DATE        DESCRIPTION
000100* ------  ------  ----------  ---------------------------------
000110* FR1A00  SUBKCH  14/03/1990  INITIAL VERSION
000120* FR1Y2K  SUBKCH  09/10/1998  Y2K REVIEW - NO DATE FIELD ON THIS
000130*                             RECORD, NO CHANGE REQUIRED
000140* FR5A01  TANWHL  03/05/2011  SPLIT ALRT-ALERT-ID INTO PREFIX
000150*                             AND SEQUENCE FOR THE AUDIT EXTRACT
000160******************************************************************
000170*
000180 01  ALRT-RECORD.
000190     05  ALRT-ALERT-ID              PIC X(16).
000200*                                "ALERT-" + ZERO-PAD SEQUENCE
000210     05  ALRT-TXN-ID                PIC X(20).
000220*                                TRANSACTION THAT TRIGGERED IT
000230     05  ALRT-USER-ID               PIC X(20).
000240     05  ALRT-AMOUNT                PIC S9(13)V9(4) COMP-3.
000250     05  ALRT-CURRENCY              PIC X(03).
000260     05  ALRT-ALERT-TYPE            PIC X(16).
000270*                                HIGH_AMOUNT/VELOCITY_BREACH/..
000280     05  ALRT-SEVERITY              PIC X(08).
000290*                                LOW/MEDIUM/HIGH/CRITICAL
000300     05  ALRT-FRAUD-SCORE           PIC S9(1)V9(4) COMP-3.
000310     05  ALRT-DESCRIPTION           PIC X(80).
000320     05  FILLER                     PIC X(09).
000330*
000340* ALTERNATE VIEW - ALERT ID SPLIT INTO ITS "ALERT-" LITERAL
000350* PREFIX AND ZERO-PADDED RUN SEQUENCE.
000360*
000370     05  ALRT-ALERT-ID-GRP  REDEFINES ALRT-ALERT-ID.
000380         10  ALRT-ALERT-PFX         PIC X(06).
000390         10  ALRT-ALERT-SEQ         PIC 9(10).
