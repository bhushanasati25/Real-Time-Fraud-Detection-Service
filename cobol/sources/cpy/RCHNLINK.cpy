000010******************************************************************
000020* RCHNLINK.CPYBK
000030* PARAMETER AREA PASSED BY TRFPROC TO TRFRCHN.  CARRIES THE
000040* TRANSACTION AND PROFILE-SNAPSHOT FIELDS EACH RULE NEEDS (SO
000050* TRFRCHN CAN FAN THEM OUT TO WK-C-RULELINK FOR EACH CALLED RULE)
000060* AND RETURNS THE AGGREGATED SCORE/FLAG/RISK LEVEL/ACTION/REASON.
000070******************************************************************
000080* HISTORY OF MODIFICATION:
000090******************************************************************
000100* TAG     DEV     DATE        DESCRIPTION
000110* ------  ------  ----------  ---------------------------------
000120* FR1A00  SUBKCH  14/03/1990  INITIAL VERSION
000130* FR1Y2K  SUBKCH  09/10/1998  Y2K REVIEW - DATE FIELDS ALREADY
000140*                             CCYYMMDD, NO CHANGE REQUIRED
000150* FR2C01  LIMCBH  02/11/2005  ADD RCHN-TRIGGERED-RULES TABLE FOR
000160*                             THE REASON STRING BUILT IN TRFRCHN
000170******************************************************************
000180*
000190 01  WK-C-RCHNLINK.
000200     05  RCHN-INPUT-AREA.
000210         10  RCHN-TXN-ID                PIC X(20).
000220         10  RCHN-USER-ID               PIC X(20).
000230         10  RCHN-AMOUNT                PIC S9(13)V9(4) COMP-3.
000240         10  RCHN-IP-ADDRESS            PIC X(45).
000250         10  RCHN-LOCATION              PIC X(30).
000260         10  RCHN-TXN-DATE              PIC 9(08).
000270         10  RCHN-TXN-TIME              PIC 9(06).
000280         10  RCHN-PROF-FOUND-SW         PIC X(01).
000290             88  RCHN-PROF-FOUND            VALUE "Y".
000300             88  RCHN-PROF-NOT-FOUND         VALUE "N".
000310         10  RCHN-PROF-LAST-IP          PIC X(45).
000320         10  RCHN-PROF-LAST-LOCATION    PIC X(30).
000330         10  RCHN-PROF-COUNT-1H         PIC 9(04) COMP.
000340         10  RCHN-PROF-COUNT-24H        PIC 9(04) COMP.
000350         10  RCHN-PROF-TOTAL-24H        PIC S9(13)V9(4) COMP-3.
000360     05  RCHN-OUTPUT-AREA.
000370         10  RCHN-FRAUD-SW              PIC X(01).
000380             88  RCHN-IS-FRAUD               VALUE "Y".
000390             88  RCHN-NOT-FRAUD              VALUE "N".
000400         10  RCHN-RULE-SCORE            PIC S9(1)V9(4) COMP-3.
000410         10  RCHN-RISK-LEVEL            PIC X(08).
000420         10  RCHN-ACTION                PIC X(12).
000430         10  RCHN-TRIGGERED-COUNT       PIC 9(02) COMP.
000440         10  RCHN-TRIGGERED-RULES  OCCURS 4 TIMES.
000450             15  RCHN-TRIG-RULE-ID          PIC X(10).
000460         10  RCHN-REASON                PIC X(80).
000470     05  FILLER                         PIC X(20).
