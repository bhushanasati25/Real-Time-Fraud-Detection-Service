000010******************************************************************
000020* RULELINK.CPYBK
000030* PARAMETER AREA PASSED BY TRFRCHN TO EACH FRAUD RULE SUBROUTINE
000040* (TRFVAMT/TRFVELC/TRFVLOC/TRFVTIM) AND RETURNED WITH THE
000050* TRIGGERED FLAG/SCORE/MESSAGE FOR THAT RULE.
000060******************************************************************
000070* HISTORY OF MODIFICATION:
000080******************************************************************
000090* TAG     DEV     DATE        DESCRIPTION
000100* ------  ------  ----------  ---------------------------------
000110* FR1A00  SUBKCH  14/03/1990  INITIAL VERSION
000120* FR1Y2K  SUBKCH  09/10/1998  Y2K REVIEW - DATE FIELDS ALREADY
000130*                             CCYYMMDD, NO CHANGE REQUIRED
000140* FR2C01  LIMCBH  02/11/2005  ADD RL-PROF-xxx SNAPSHOT FIELDS SO
000150*                             TRFVELC/TRFVLOC NEED NOT RE-READ
000160*                             USERPROF THEMSELVES
000170******************************************************************
000180*
000190 01  WK-C-RULELINK.
000200     05  RL-INPUT-AREA.
000210         10  RL-RULE-ID             PIC X(10).
000220*                                WHICH RULE TRFRCHN IS CALLING
000230         10  RL-TXN-ID              PIC X(20).
000240         10  RL-USER-ID             PIC X(20).
000250         10  RL-AMOUNT              PIC S9(13)V9(4) COMP-3.
000260         10  RL-IP-ADDRESS          PIC X(45).
000270         10  RL-LOCATION            PIC X(30).
000280         10  RL-TXN-DATE            PIC 9(08).
000290         10  RL-TXN-TIME            PIC 9(06).
000300         10  RL-PROF-FOUND-SW       PIC X(01).
000310             88  RL-PROF-FOUND          VALUE "Y".
000320             88  RL-PROF-NOT-FOUND       VALUE "N".
000330         10  RL-PROF-LAST-IP        PIC X(45).
000340         10  RL-PROF-LAST-LOCATION  PIC X(30).
000350         10  RL-PROF-COUNT-1H       PIC 9(04) COMP.
000360         10  RL-PROF-COUNT-24H      PIC 9(04) COMP.
000370         10  RL-PROF-TOTAL-24H      PIC S9(13)V9(4) COMP-3.
000380     05  RL-OUTPUT-AREA.
000390         10  RL-TRIGGERED-SW        PIC X(01).
000400             88  RL-TRIGGERED            VALUE "Y".
000410             88  RL-NOT-TRIGGERED        VALUE "N".
000420         10  RL-RULE-SCORE          PIC S9(1)V9(4) COMP-3.
000430         10  RL-RULE-MESSAGE        PIC X(60).
000440     05  FILLER                     PIC X(20).
000450*
000460* ALTERNATE VIEW - RL-RULE-ID SPLIT INTO ITS RULE-GROUP PREFIX
000470* AND SEQUENCE SUFFIX (RULE_001, RULE_003, ...) FOR THE REASON
000480* STRING BUILT IN TRFRCHN PARA C500-BUILD-REASON.
000490*
000500     05  RL-RULE-ID-GRP  REDEFINES RL-RULE-ID.
000510         10  RL-RULE-ID-PFX         PIC X(05).
000520         10  RL-RULE-ID-SFX         PIC X(05).
