000010******************************************************************
000020* USERPROF.CPYBK
000030* ROLLING PER-USER FRAUD PROFILE - FILE USERPROF (RELATIVE ORG)
000040* SUBSTITUTES FOR THE ORIGINAL REPOSITORY'S FIND-BY-USER QUERY.
000050******************************************************************
000060* HISTORY OF MODIFICATION:
000070******************************************************************
000080* TAG     DEV     DATE        DESCRIPTION
000090* ------  ------  ----------  ---------------------------------
000100* FR1A00  SUBKCH  14/03/1990  INITIAL VERSION
000110* FR1Y2K  SUBKCH  09/10/1998  Y2K REVIEW - NO DATE FIELD ON THIS
000120*                             RECORD, NO CHANGE REQUIRED
000130* FR3B02  TANWHL  21/02/2007  ADD PROF-LAST-UPD-DATE FOR AUDIT
000140******************************************************************
000150*
000160 01  PROF-RECORD.
000170     05  PROF-USER-ID               PIC X(20).
000180*                                USER IDENTIFIER - PRIMARY KEY
000190     05  PROF-LAST-IP               PIC X(45).
000200*                                LAST KNOWN IP ON FILE
000210     05  PROF-LAST-LOCATION         PIC X(30).
000220*                                LAST KNOWN LOCATION ON FILE
000230     05  PROF-TXN-COUNT-1H          PIC 9(04) COMP.
000240*                                COUNT IN LAST ROLLING HOUR -
000250*                                THIS-RUN-ONLY COUNTER, SEE
000260*                                TRFPROC PARA 2800-UPDATE-PROFILE
000270     05  PROF-TXN-COUNT-24H         PIC 9(04) COMP.
000280*                                RUNNING COUNT, TRAILING 24H
000290     05  PROF-TOTAL-AMOUNT-24H      PIC S9(13)V9(4) COMP-3.
000300*                                RUNNING SUM, TRAILING 24H
000310     05  PROF-LAST-UPD-DATE         PIC 9(08).
000320*                                CCYYMMDD OF LAST UPDATE
000330     05  PROF-REC-ACTIVE-SW         PIC X(01).
000340         88  PROF-REC-ACTIVE            VALUE "Y".
000350         88  PROF-REC-INACTIVE           VALUE "N".
000360     05  FILLER                     PIC X(12).
000370*
000380* ALTERNATE VIEW - SPLIT THE USER-ID ON ITS ISSUING-BRANCH
000390* PREFIX FOR THE IN-MEMORY INDEX TABLE BUILT AT PROGRAM START.
000400*
000410     05  PROF-USERID-GRP  REDEFINES PROF-USER-ID.
000420         10  PROF-USERID-PFX        PIC X(04).
000430         10  PROF-USERID-SFX        PIC X(16).
