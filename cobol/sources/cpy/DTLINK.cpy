000010******************************************************************
000020* DTLINK.CPYBK
000030* PARAMETER AREA PASSED TO TRFDTUT, THE SHARED DATE/TIME BUCKET
000040* ROUTINE CALLED BY TRFVTIM AND BY TRFPROC'S CONTROL-BREAK LOGIC.
000050******************************************************************
000060* HISTORY OF MODIFICATION:
000070******************************************************************
000080* TAG     DEV     DATE        DESCRIPTION
000090* ------  ------  ----------  ---------------------------------
000100* FR1A00  SUBKCH  14/03/1990  INITIAL VERSION
000110* FR1Y2K  SUBKCH  09/10/1998  Y2K REVIEW - DT-CCYYMMDD ALREADY
000120*                             FULL CENTURY, NO CHANGE REQUIRED
000130******************************************************************
000140*
000150 01  WK-C-DTLINK.
000160     05  DT-CCYYMMDD                PIC 9(08).
000170     05  DT-HHMMSS                  PIC 9(06).
000180     05  DT-HOUR-OF-DAY             PIC 9(02) COMP.
000190     05  DT-DAY-OF-WEEK             PIC 9(01) COMP.
000200*                                1=SUNDAY ... 7=SATURDAY
000210     05  DT-NIGHT-SW                PIC X(01).
000220         88  DT-IS-NIGHT                VALUE "Y".
000230         88  DT-NOT-NIGHT                VALUE "N".
000240     05  DT-WEEKEND-SW              PIC X(01).
000250         88  DT-IS-WEEKEND               VALUE "Y".
000260         88  DT-NOT-WEEKEND              VALUE "N".
000270     05  FILLER                     PIC X(10).
000280*
000290* ALTERNATE VIEW - DT-CCYYMMDD SPLIT INTO CENTURY/YEAR/MONTH/DAY
000300* THE SAME WAY TXNREC SPLITS TXN-DATE, FOR A0 SUB-STEPS THAT
000310* NEED INDIVIDUAL DATE PARTS.
000320*
000330     05  DT-CCYYMMDD-GRP  REDEFINES DT-CCYYMMDD.
000340         10  DT-CC                  PIC 9(02).
000350         10  DT-YY                  PIC 9(02).
000360         10  DT-MM                  PIC 9(02).
000370         10  DT-DD                  PIC 9(02).
