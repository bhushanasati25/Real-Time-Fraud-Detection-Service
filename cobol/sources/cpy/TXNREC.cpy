000010******************************************************************
000020* TXNREC.CPYBK
000030* INBOUND TRANSACTION EVENT RECORD - TRANXIN
000040* USED BY TRFPROC (FD/CALL PARM), TRFINGS, TRFVALD, TRFRCHN
000050******************************************************************
000060* HISTORY OF MODIFICATION:
000070******************************************************************
000080* TAG     DEV     DATE        DESCRIPTION
000090* ------  ------  ----------  ---------------------------------
000100* FR1A00  SUBKCH  14/03/1990  INITIAL VERSION - SCORING BATCH
000110*                             SUBSTITUTION FOR REALTIME INTAKE
000120* FR1Y2K  SUBKCH  11/11/1998  Y2K - TXN-DATE CENTURY WINDOW
000130*                             CONFIRMED CCYYMMDD, NO CHANGE
000140*                             REQUIRED TO THIS LAYOUT
000150* FR2A01  LIMCBH  09/06/2004  ADD TXN-ML-PROBABILITY - STAND-IN
000160*                             FOR EXTERNAL SCORING SERVICE CALL
000170* FR3A01  OOIMBH  06/09/2009  ADD TXN-RECEIVED-DATE/TXN-RECEIVED-
000180*                             TIME - BATCH INGESTION TIMESTAMP,
000190*                             STAMPED BY TRFINGS, SEPARATE FROM
000200*                             THE TRANSACTION'S OWN TXN-DATE/
000210*                             TXN-TIME AS REPORTED BY THE FEED
000220******************************************************************
000230*
000240 01  TXN-RECORD.
000250     05  TXN-ID                     PIC X(20).
000260*                                TRANSACTION IDENTIFIER
000270     05  TXN-USER-ID                PIC X(20).
000280*                                USER / CUSTOMER IDENTIFIER
000290     05  TXN-MERCHANT-ID            PIC X(20).
000300*                                MERCHANT IDENTIFIER
000310     05  TXN-MERCHANT-NAME          PIC X(30).
000320*                                MERCHANT DISPLAY NAME
000330     05  TXN-AMOUNT                 PIC S9(13)V9(4) COMP-3.
000340*                                TRANSACTION AMOUNT
000350     05  TXN-CURRENCY               PIC X(03).
000360*                                ISO CURRENCY CODE
000370     05  TXN-LOCATION               PIC X(30).
000380*                                CITY/COUNTRY FREE TEXT
000390     05  TXN-IP-ADDRESS             PIC X(45).
000400*                                ORIGIN IP - IPV4 OR IPV6 TEXT
000410     05  TXN-CARD-LAST-FOUR         PIC X(04).
000420*                                LAST 4 DIGITS OF CARD
000430     05  TXN-TRANSACTION-TYPE       PIC X(10).
000440*                                PURCHASE/WITHDRAWAL/TRANSFER/..
000450     05  TXN-CHANNEL                PIC X(10).
000460*                                ONLINE/POS/ATM/MOBILE
000470     05  TXN-DATE                   PIC 9(08).
000480*                                TRANSACTION DATE CCYYMMDD
000490     05  TXN-TIME                   PIC 9(06).
000500*                                TRANSACTION TIME HHMMSS UTC
000510     05  TXN-ML-PROBABILITY         PIC S9(1)V9(4) COMP-3.
000520*                                EXTERNAL ML FRAUD PROBABILITY
000530     05  TXN-LATITUDE               PIC S99V9(6) COMP-3.
000540*                                ORIGIN LATITUDE  (-90 TO 90)
000550     05  TXN-LONGITUDE              PIC S999V9(6) COMP-3.
000560*                                ORIGIN LONGITUDE (-180 TO 180)
000570     05  TXN-LATLONG-SW             PIC X(01).
000580         88  TXN-LATLONG-PRESENT        VALUE "Y".
000590         88  TXN-LATLONG-ABSENT         VALUE "N".
000600     05  TXN-RECEIVED-DATE          PIC 9(08).
000610*                                BATCH INGESTION DATE CCYYMMDD,
000620*                                STAMPED BY TRFINGS FROM THE
000630*                                SYSTEM CLOCK
000640     05  TXN-RECEIVED-TIME          PIC 9(06).
000650*                                BATCH INGESTION TIME HHMMSS,
000660*                                STAMPED BY TRFINGS FROM THE
000670*                                SYSTEM CLOCK
000680     05  FILLER                     PIC X(03).
000690*
000700* ALTERNATE VIEW - TXN-DATE BROKEN INTO CENTURY/YEAR/MONTH/DAY
000710* USED BY TRFDTUT FOR WEEKDAY DERIVATION.
000720*
000730     05  TXN-DATE-GRP  REDEFINES TXN-DATE.
000740         10  TXN-DATE-CC            PIC 9(02).
000750         10  TXN-DATE-YY            PIC 9(02).
000760         10  TXN-DATE-MM            PIC 9(02).
000770         10  TXN-DATE-DD            PIC 9(02).
000780*
000790* ALTERNATE VIEW - TXN-TIME BROKEN INTO HH/MM/SS
000800*
000810     05  TXN-TIME-GRP  REDEFINES TXN-TIME.
000820         10  TXN-TIME-HH            PIC 9(02).
000830         10  TXN-TIME-MM            PIC 9(02).
000840         10  TXN-TIME-SS            PIC 9(02).
