000010******************************************************************
000020* FILESTAT.CPYBK
000030* COMMON FILE-STATUS / CONDITION-NAME AREA, COPYD INTO TRFPROC
000040* FOR ITS FOUR SELECTS (TRANXIN/USERPROF/RESULTOUT/ALERTOUT).
000050******************************************************************
000060* HISTORY OF MODIFICATION:
000070******************************************************************
000080* TAG     DEV     DATE        DESCRIPTION
000090* ------  ------  ----------  ---------------------------------
000100* FR1A00  SUBKCH  14/03/1990  INITIAL VERSION
000110* FR1Y2K  SUBKCH  09/10/1998  Y2K REVIEW - NO DATE FIELD ON THIS
000120*                             AREA, NO CHANGE REQUIRED
000130******************************************************************
000140*
000150 01  WK-C-COMMON.
000160     05  WK-C-FILE-STATUS           PIC X(02).
000170         88  WK-C-SUCCESSFUL             VALUE "00".
000180         88  WK-C-END-OF-FILE            VALUE "10".
000190         88  WK-C-DUPLICATE-KEY          VALUE "22".
000200         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
000210         88  WK-C-NO-CURRENT-RECORD      VALUE "43".
000220     05  FILLER                     PIC X(18).
