000010******************************************************************
000020* RESULTREC.CPYBK
000030* PER-TRANSACTION FRAUD SCORING OUTCOME - FILE RESULTOUT
000040******************************************************************
000050* HISTORY OF MODIFICATION:
000060******************************************************************
000070* TAG     DEV     DATE        DESCRIPTION
000080* ------  ------  ----------  ---------------------------------
000090* FR1A00  SUBKCH  14/03/1990  INITIAL VERSION
000100* FR1Y2K  SUBKCH  09/10/1998  Y2K REVIEW - NO DATE FIELD ON THIS
000110*                             RECORD, NO CHANGE REQUIRED
000120* FR4D00  TANWHL  18/07/2009  ADD RES-RULE-SLOT REDEFINITION FOR
000130*                             THE OPERATIONS REVIEW SCREEN
000140******************************************************************
000150*
000160 01  RES-RECORD.
000170     05  RES-TXN-ID                 PIC X(20).
000180*                                TRANSACTION IDENTIFIER
000190     05  RES-IS-FRAUD               PIC X(01).
000200         88  RES-FRAUD-YES              VALUE "Y".
000210         88  RES-FRAUD-NO               VALUE "N".
000220     05  RES-FRAUD-SCORE            PIC S9(1)V9(4) COMP-3.
000230*                                FINAL COMBINED FRAUD SCORE
000240     05  RES-RISK-LEVEL             PIC X(08).
000250*                                LOW/MEDIUM/HIGH/CRITICAL
000260     05  RES-ACTION                 PIC X(10).
000270*                                APPROVE/REVIEW/DECLINE/..
000280     05  RES-TRIGGERED-RULES        PIC X(40).
000290*                                COMMA-JOINED TRIGGERED RULE IDS
000300     05  RES-REASON                 PIC X(80).
000310*                                HUMAN-READABLE SUMMARY
000320     05  FILLER                     PIC X(10).
000330*
000340* ALTERNATE VIEW - UP TO 4 RULE-ID SLOTS, 10 BYTES EACH, FOR THE
000350* OPERATIONS REVIEW SCREEN'S COLUMNAR DISPLAY OF RES-TRIGGERED-
000360* RULES.
000370*
000380     05  RES-RULES-GRP  REDEFINES RES-TRIGGERED-RULES.
000390         10  RES-RULE-SLOT          PIC X(10) OCCURS 4 TIMES.
