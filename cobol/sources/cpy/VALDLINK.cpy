000010******************************************************************
000020* VALDLINK.CPYBK
000030* PARAMETER AREA PASSED BY TRFPROC TO TRFVALD ALONGSIDE TXN-RECORD.
000040* CARRIES THE VALID/INVALID VERDICT AND THE COLLECTED VIOLATION
000050* TEXT BACK TO THE CALLER - VIOLATIONS ARE NOT SHORT-CIRCUITED,
000060* SO MORE THAN ONE SLOT CAN BE IN USE AT ONCE.
000070******************************************************************
000080* HISTORY OF MODIFICATION:
000090******************************************************************
000100* TAG     DEV     DATE        DESCRIPTION
000110* ------  ------  ----------  ---------------------------------
000120* FR1A00  SUBKCH  26/10/1990  INITIAL VERSION
000130* FR1Y2K  SUBKCH  09/10/1998  Y2K REVIEW - NO DATE FIELD CARRIED
000140*                             BY THIS AREA, NO CHANGE REQUIRED
000150******************************************************************
000160*
000170 01  WK-C-VALDLINK.
000180     05  VALD-VALID-SW              PIC X(01).
000190         88  VALD-IS-VALID              VALUE "Y".
000200         88  VALD-IS-INVALID             VALUE "N".
000210     05  VALD-VIOLATION-COUNT       PIC 9(02) COMP.
000220     05  VALD-VIOLATIONS OCCURS 6 TIMES.
000230         10  VALD-VIOLATION-TEXT        PIC X(40).
000240     05  FILLER                     PIC X(10).
