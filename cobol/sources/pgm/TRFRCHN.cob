000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFRCHN.
000500 AUTHOR.         SUBRA K C HO.
000600 INSTALLATION.   TRF CASH MANAGEMENT - BATCH SUPPORT UNIT.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - INTERNAL BANK USE ONLY.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : RULE CHAIN ORCHESTRATOR - CALLS EACH OF THE FOUR
001200*              FRAUD RULE SUBROUTINES (TRFVAMT/TRFVELC/TRFVLOC/
001300*              TRFVTIM) IN PRIORITY ORDER, SUMS THE TRIGGERED
001400*              SCORES, CAPS AND DERIVES A RISK LEVEL/RECOMMENDED
001500*              ACTION/REASON STRING, AND RETURNS ALL OF IT TO
001600*              TRFPROC VIA WK-C-RCHNLINK.
002300*-----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*===================================================================
002600* TAG     DEV      DATE        DESCRIPTION
002700* ------  -------  ----------  --------------------------------
002800* FR1A00  SUBKCH   14/03/1990  INITIAL VERSION - AMOUNT AND
002900*                              VELOCITY RULES ONLY
003000* FR1B01  SUBKCH   11/04/1992  ADD LOCATION ANOMALY RULE CALL
003100*                              PER FRAUD DESK REQUEST #129
003200* FR1C02  SUBKCH   03/02/1993  ADD TIME ANOMALY RULE CALL, NOW
003300*                              FOUR RULES IN THE CHAIN
003400* FR1Y2K  SUBKCH   09/10/1998  Y2K REVIEW - DATE FIELDS PASSED
003500*                              THROUGH TO TRFVTIM ALREADY
003600*                              CCYYMMDD, NO CHANGE REQUIRED
003700* MPIDCK  DCKABINGUE 15/08/2001 MEPS PHASE 1 MODS - CHANGED EXIT
003800*                              COMMAND TO GOBACK SO THIS ROUTINE
003900*                              CAN ALSO BE CALLED FROM THE CL
004000*                              EXIT PROGRAM COMMAND
004100* FR2A01  LIMCBH   02/11/2005  SCORE CAP RAISED FROM 0.8 TO 1.0
004200*                              AND RISK LEVEL/ACTION DERIVATION
004300*                              ADDED - PREVIOUSLY TRFPROC DID
004400*                              THIS ITSELF
004500* FR3B01  TANWHL   21/02/2007  REASON STRING NOW LISTS EACH
004600*                              TRIGGERED RULE ID INSTEAD OF JUST
004700*                              THE HIGHEST-SCORING ONE
004800*===================================================================
004900*
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005600                      ON  STATUS IS U0-ON
005700                      OFF STATUS IS U0-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    NO FILES - TXN/PROFILE DATA ARRIVES VIA WK-C-RCHNLINK,
006200*    ALREADY READ BY TRFPROC. THIS ROUTINE ONLY CALLS THE FOUR
006300*    RULE SUBROUTINES AND COMBINES THEIR ANSWERS.
006400***************
006500 DATA DIVISION.
006600***************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                      PIC X(24) VALUE
007000     "** PROGRAM TRFRCHN   **".
007100
007200 78  FRAUD-THRESHOLD             VALUE 0.5.
007300 78  RISK-CRITICAL-THRESHOLD     VALUE 0.8.
007400 78  RISK-HIGH-THRESHOLD         VALUE 0.6.
007500 78  RISK-MEDIUM-THRESHOLD       VALUE 0.3.
007600 78  SCORE-CAP-MAX               VALUE 1.0.
007700 78  RULE-TABLE-MAX              VALUE 4.
007800
007900 01  WK-C-CALL-LITERALS.
008000     05  WK-C-TRFVAMT-PGM        PIC X(08) VALUE "TRFVAMT".
008100     05  WK-C-TRFVELC-PGM        PIC X(08) VALUE "TRFVELC".
008200     05  WK-C-TRFVLOC-PGM        PIC X(08) VALUE "TRFVLOC".
008300     05  WK-C-TRFVTIM-PGM        PIC X(08) VALUE "TRFVTIM".
008400
008500     COPY RULELINK.
008600
008700 01  WK-N-SCORE-TABLE.
008800     05  WK-N-RULE-SCORE  OCCURS 4 TIMES
008900                                PIC S9(1)V9(4) COMP-3.
009000
009100 01  WK-N-RAW-SCORE-AREA.
009200     05  WK-N-RAW-SCORE-TOTAL    PIC S9(1)V9(4) COMP-3
009300                                  VALUE ZERO.
009400
009500* ALTERNATE VIEW - THE RAW SCORE TOTAL'S FIRST BYTE, PEEKED AT BY
009600* THE OPERATIONS TRACE DUMP TO SHOW THE PACKED SIGN/ZONE NIBBLE.
009700     05  WK-C-RAW-SCORE-PEEK REDEFINES WK-N-RAW-SCORE-AREA.
009800         10  FILLER                  PIC X(01).
009900
010000 01  WK-N-CTR-AREA.
010100     05  WK-N-CALL-COUNT         PIC 9(07) COMP VALUE ZERO.
010200     05  WK-N-FRAUD-COUNT        PIC 9(07) COMP VALUE ZERO.
010300     05  FILLER                  PIC X(04).
010400
010500* ALTERNATE VIEW - CALL/FRAUD COUNTERS AS ONE 14-DIGIT FIELD FOR
010600* THE END-OF-DAY OPERATIONS DUMP.
010700     05  WK-N-CTR-COMBINED REDEFINES WK-N-CTR-AREA.
010800         10  WK-N-CTR-COMBINED-VAL  PIC 9(14) COMP.
010900
011000 01  WK-N-SUB-IX                 PIC 9(02) COMP.
011100
011200 01  WK-C-RULEID-WORK            PIC X(10) VALUE SPACES.
011300
011400* ALTERNATE VIEW - A TRIGGERED RULE ID SPLIT INTO ITS GROUP
011500* PREFIX AND SEQUENCE SUFFIX, USED WHEN THE REASON STRING IS
011600* ASSEMBLED IN C500-BUILD-REASON.
011700     05  WK-C-RULEID-GRP REDEFINES WK-C-RULEID-WORK.
011800         10  WK-C-RULEID-PFX         PIC X(05).
011900         10  WK-C-RULEID-SFX         PIC X(05).
012000
012100 01  WK-C-REASON-LIST            PIC X(60) VALUE SPACES.
012150 01  WK-C-REASON-LIST-HOLD       PIC X(60) VALUE SPACES.
012200
012300 01  WK-C-TRACE-SW               PIC X(01) VALUE "N".
012400     88  WK-TRACE-ON                 VALUE "Y".
012500     88  WK-TRACE-OFF                VALUE "N".
012600
012700****************
012800 LINKAGE SECTION.
012900****************
013000     COPY RCHNLINK.
013100*
013200 PROCEDURE DIVISION USING WK-C-RCHNLINK.
013300***************************************
013400 MAIN-MODULE.
013500     IF U0-ON
013600        MOVE "Y"                 TO WK-C-TRACE-SW
013700     ELSE
013800        MOVE "N"                 TO WK-C-TRACE-SW
013900     END-IF.
014000     PERFORM A000-INITIALIZE-RESULT
014100        THRU A099-INITIALIZE-RESULT-EX.
014200     PERFORM B100-CALL-RULE-AMOUNT
014300        THRU B199-CALL-RULE-AMOUNT-EX.
014400     PERFORM B200-CALL-RULE-VELOCITY
014500        THRU B299-CALL-RULE-VELOCITY-EX.
014600     PERFORM B300-CALL-RULE-LOCATION
014700        THRU B399-CALL-RULE-LOCATION-EX.
014800     PERFORM B400-CALL-RULE-TIME
014900        THRU B499-CALL-RULE-TIME-EX.
015000     PERFORM C100-SUM-SCORES
015100        THRU C199-SUM-SCORES-EX.
015200     PERFORM C200-NORMALIZE-SCORE
015300        THRU C299-NORMALIZE-SCORE-EX.
015400     PERFORM C300-DERIVE-RISK-LEVEL
015500        THRU C399-DERIVE-RISK-LEVEL-EX.
015600     PERFORM C400-DERIVE-ACTION
015700        THRU C499-DERIVE-ACTION-EX.
015800     PERFORM C500-BUILD-REASON
015900        THRU C599-BUILD-REASON-EX.
016000 GOBACK.
016100
016200*-------------------------------------------------------------*
016300* A000-INITIALIZE-RESULT - CLEAR THE OUTPUT AREA AND THE
016400*                          PER-RULE SCORE TABLE BEFORE THE
016500*                          CHAIN RUNS.
016600*-------------------------------------------------------------*
016700 A000-INITIALIZE-RESULT.
016800     ADD 1                       TO WK-N-CALL-COUNT.
016900     INITIALIZE                  RCHN-OUTPUT-AREA.
017000     MOVE "N"                    TO RCHN-FRAUD-SW.
017100     MOVE ZERO                   TO RCHN-RULE-SCORE.
017200     MOVE SPACES                 TO RCHN-RISK-LEVEL.
017300     MOVE SPACES                 TO RCHN-ACTION.
017400     MOVE SPACES                 TO RCHN-REASON.
017500     MOVE ZERO                   TO RCHN-TRIGGERED-COUNT.
017600     MOVE ZERO                   TO WK-N-RAW-SCORE-TOTAL.
017700     PERFORM A050-CLEAR-SCORE-SLOT
017800        THRU A059-CLEAR-SCORE-SLOT-EX
017900        VARYING WK-N-SUB-IX FROM 1 BY 1
018000           UNTIL WK-N-SUB-IX > RULE-TABLE-MAX.
018100
018200 A099-INITIALIZE-RESULT-EX.
018300 EXIT.
018400
018500 A050-CLEAR-SCORE-SLOT.
018600     MOVE ZERO     TO WK-N-RULE-SCORE (WK-N-SUB-IX).
018700     MOVE SPACES   TO RCHN-TRIG-RULE-ID (WK-N-SUB-IX).
018800
018900 A059-CLEAR-SCORE-SLOT-EX.
019000 EXIT.
019100
019200*-------------------------------------------------------------*
019300* B100-CALL-RULE-AMOUNT - RULE_001, PRIORITY 1 : AMOUNT
019400*                         THRESHOLD RULE
019500*-------------------------------------------------------------*
019600 B100-CALL-RULE-AMOUNT.
019700     MOVE "RULE_001  "           TO RL-RULE-ID.
019800     PERFORM B900-LOAD-RULELINK-INPUT
019900        THRU B999-LOAD-RULELINK-INPUT-EX.
020000     CALL WK-C-TRFVAMT-PGM USING WK-C-RULELINK.
020100     MOVE RL-RULE-SCORE   TO WK-N-RULE-SCORE (1).
020200     IF RL-TRIGGERED
020300        PERFORM B800-RECORD-TRIGGER
020400           THRU B899-RECORD-TRIGGER-EX
020500     END-IF.
020600
020700 B199-CALL-RULE-AMOUNT-EX.
020800 EXIT.
020900
021000*-------------------------------------------------------------*
021100* B200-CALL-RULE-VELOCITY - RULE_003, PRIORITY 2 : VELOCITY
021200*                           RULE
021300*-------------------------------------------------------------*
021400 B200-CALL-RULE-VELOCITY.
021500     MOVE "RULE_003  "           TO RL-RULE-ID.
021600     PERFORM B900-LOAD-RULELINK-INPUT
021700        THRU B999-LOAD-RULELINK-INPUT-EX.
021800     CALL WK-C-TRFVELC-PGM USING WK-C-RULELINK.
021900     MOVE RL-RULE-SCORE   TO WK-N-RULE-SCORE (2).
022000     IF RL-TRIGGERED
022100        PERFORM B800-RECORD-TRIGGER
022200           THRU B899-RECORD-TRIGGER-EX
022300     END-IF.
022400
022500 B299-CALL-RULE-VELOCITY-EX.
022600 EXIT.
022700
022800*-------------------------------------------------------------*
022900* B300-CALL-RULE-LOCATION - RULE_005, PRIORITY 3 : LOCATION
023000*                           ANOMALY RULE
023100*-------------------------------------------------------------*
023200 B300-CALL-RULE-LOCATION.
023300     MOVE "RULE_005  "           TO RL-RULE-ID.
023400     PERFORM B900-LOAD-RULELINK-INPUT
023500        THRU B999-LOAD-RULELINK-INPUT-EX.
023600     CALL WK-C-TRFVLOC-PGM USING WK-C-RULELINK.
023700     MOVE RL-RULE-SCORE   TO WK-N-RULE-SCORE (3).
023800     IF RL-TRIGGERED
023900        PERFORM B800-RECORD-TRIGGER
024000           THRU B899-RECORD-TRIGGER-EX
024100     END-IF.
024200
024300 B399-CALL-RULE-LOCATION-EX.
024400 EXIT.
024500
024600*-------------------------------------------------------------*
024700* B400-CALL-RULE-TIME - RULE_004, PRIORITY 5 : TIME ANOMALY
024800*                       RULE. PRIORITY 4 IS NOT ASSIGNED TO ANY
024900*                       RULE IN THIS CHAIN.
025000*-------------------------------------------------------------*
025100 B400-CALL-RULE-TIME.
025200     MOVE "RULE_004  "           TO RL-RULE-ID.
025300     PERFORM B900-LOAD-RULELINK-INPUT
025400        THRU B999-LOAD-RULELINK-INPUT-EX.
025500     CALL WK-C-TRFVTIM-PGM USING WK-C-RULELINK.
025600     MOVE RL-RULE-SCORE   TO WK-N-RULE-SCORE (4).
025700     IF RL-TRIGGERED
025800        PERFORM B800-RECORD-TRIGGER
025900           THRU B899-RECORD-TRIGGER-EX
026000     END-IF.
026100
026200 B499-CALL-RULE-TIME-EX.
026300 EXIT.
026400
026500*-------------------------------------------------------------*
026600* B800-RECORD-TRIGGER - APPEND THE RULE ID JUST RETURNED AS
026700*                       TRIGGERED TO THE OUTPUT TABLE.
026800*-------------------------------------------------------------*
026900 B800-RECORD-TRIGGER.
027000     ADD 1                           TO WK-N-FRAUD-COUNT.
027100     ADD 1                           TO RCHN-TRIGGERED-COUNT.
027200     IF RCHN-TRIGGERED-COUNT <= RULE-TABLE-MAX
027300        MOVE RL-RULE-ID
027400           TO RCHN-TRIG-RULE-ID (RCHN-TRIGGERED-COUNT)
027500     END-IF.
027600
027700 B899-RECORD-TRIGGER-EX.
027800 EXIT.
027900
028000*-------------------------------------------------------------*
028100* B900-LOAD-RULELINK-INPUT - COPY THE TRANSACTION/PROFILE
028200*                            SNAPSHOT FROM WK-C-RCHNLINK INTO
028300*                            WK-C-RULELINK FOR THE NEXT CALL.
028400*                            RL-RULE-ID IS SET BY THE CALLING
028500*                            B1NN PARAGRAPH BEFORE THIS RUNS.
028600*-------------------------------------------------------------*
028700 B900-LOAD-RULELINK-INPUT.
028800     MOVE RCHN-TXN-ID                TO RL-TXN-ID.
028900     MOVE RCHN-USER-ID                TO RL-USER-ID.
029000     MOVE RCHN-AMOUNT                 TO RL-AMOUNT.
029100     MOVE RCHN-IP-ADDRESS              TO RL-IP-ADDRESS.
029200     MOVE RCHN-LOCATION                TO RL-LOCATION.
029300     MOVE RCHN-TXN-DATE                TO RL-TXN-DATE.
029400     MOVE RCHN-TXN-TIME                TO RL-TXN-TIME.
029500     MOVE RCHN-PROF-FOUND-SW           TO RL-PROF-FOUND-SW.
029600     MOVE RCHN-PROF-LAST-IP            TO RL-PROF-LAST-IP.
029700     MOVE RCHN-PROF-LAST-LOCATION      TO RL-PROF-LAST-LOCATION.
029800     MOVE RCHN-PROF-COUNT-1H           TO RL-PROF-COUNT-1H.
029900     MOVE RCHN-PROF-COUNT-24H          TO RL-PROF-COUNT-24H.
030000     MOVE RCHN-PROF-TOTAL-24H          TO RL-PROF-TOTAL-24H.
030100
030200 B999-LOAD-RULELINK-INPUT-EX.
030300 EXIT.
030400
030500*-------------------------------------------------------------*
030600* C100-SUM-SCORES - ADD UP THE SCORE TABLE ENTRY FOR EVERY
030700*                   RULE IN THE CHAIN, TRIGGERED OR NOT (A
030800*                   NOT-TRIGGERED RULE'S SLOT IS ALREADY ZERO).
030900*-------------------------------------------------------------*
031000 C100-SUM-SCORES.
031100     PERFORM C150-ADD-SCORE-SLOT
031200        THRU C159-ADD-SCORE-SLOT-EX
031300        VARYING WK-N-SUB-IX FROM 1 BY 1
031400           UNTIL WK-N-SUB-IX > RULE-TABLE-MAX.
031500
031600 C199-SUM-SCORES-EX.
031700 EXIT.
031800
031900 C150-ADD-SCORE-SLOT.
032000     ADD WK-N-RULE-SCORE (WK-N-SUB-IX) TO WK-N-RAW-SCORE-TOTAL.
032100
032200 C159-ADD-SCORE-SLOT-EX.
032300 EXIT.
032400
032500*-------------------------------------------------------------*
032600* C200-NORMALIZE-SCORE - CAP THE RAW SUM AT 1.0 (NEVER DIVIDE
032700*                        BY THE RULE COUNT, DESPITE THE NAME).
032800*                        WK-N-RAW-SCORE-TOTAL IS ALREADY CARRIED
032900*                        AT 4 DECIMAL PLACES IN COMP-3, SO THE
033000*                        HALF_UP ROUNDING IS INHERENT IN THE
033100*                        PICTURE - NO EXPLICIT ROUNDING STEP IS
033200*                        NEEDED BEYOND THE CAP.
033300*-------------------------------------------------------------*
033400 C200-NORMALIZE-SCORE.
033500     IF WK-N-RAW-SCORE-TOTAL > SCORE-CAP-MAX
033600        MOVE SCORE-CAP-MAX       TO WK-N-RAW-SCORE-TOTAL
033700     END-IF.
033800     MOVE WK-N-RAW-SCORE-TOTAL   TO RCHN-RULE-SCORE.
033900     IF RCHN-RULE-SCORE >= FRAUD-THRESHOLD
034000        MOVE "Y"                 TO RCHN-FRAUD-SW
034100     ELSE
034200        MOVE "N"                 TO RCHN-FRAUD-SW
034300     END-IF.
034400
034500 C299-NORMALIZE-SCORE-EX.
034600 EXIT.
034700
034800*-------------------------------------------------------------*
034900* C300-DERIVE-RISK-LEVEL
035000*-------------------------------------------------------------*
035100 C300-DERIVE-RISK-LEVEL.
035200     IF RCHN-RULE-SCORE >= RISK-CRITICAL-THRESHOLD
035300        MOVE "CRITICAL"          TO RCHN-RISK-LEVEL
035400     ELSE
035500        IF RCHN-RULE-SCORE >= RISK-HIGH-THRESHOLD
035600           MOVE "HIGH"           TO RCHN-RISK-LEVEL
035700        ELSE
035800           IF RCHN-RULE-SCORE >= RISK-MEDIUM-THRESHOLD
035900              MOVE "MEDIUM"      TO RCHN-RISK-LEVEL
036000           ELSE
036100              MOVE "LOW"         TO RCHN-RISK-LEVEL
036200           END-IF
036300        END-IF
036400     END-IF.
036500
036600 C399-DERIVE-RISK-LEVEL-EX.
036700 EXIT.
036800
036900*-------------------------------------------------------------*
037000* C400-DERIVE-ACTION
037100*-------------------------------------------------------------*
037200 C400-DERIVE-ACTION.
037300     IF RCHN-IS-FRAUD
037400        IF RCHN-RISK-LEVEL = "CRITICAL"
037500           MOVE "BLOCK_USER"     TO RCHN-ACTION
037600        ELSE
037700           IF RCHN-RISK-LEVEL = "HIGH"
037800              MOVE "DECLINE"     TO RCHN-ACTION
037900           ELSE
038000              MOVE "REVIEW"      TO RCHN-ACTION
038100           END-IF
038200        END-IF
038300     ELSE
038400        IF RCHN-RISK-LEVEL = "HIGH" OR RCHN-RISK-LEVEL = "MEDIUM"
038500           MOVE "REVIEW"         TO RCHN-ACTION
038600        ELSE
038700           MOVE "APPROVE"        TO RCHN-ACTION
038800        END-IF
038900     END-IF.
039000
039100 C499-DERIVE-ACTION-EX.
039200 EXIT.
039300
039400*-------------------------------------------------------------*
039500* C500-BUILD-REASON - "FRAUD DETECTED: TRIGGERED RULES: ..."
039600*                     WHEN THE FRAUD FLAG IS ON, "SUSPICIOUS
039700*                     ACTIVITY: ..." WHEN SOME RULE TRIGGERED
039800*                     BUT THE COMBINED SCORE STAYED BELOW THE
039900*                     FRAUD THRESHOLD, OR "NO FRAUD INDICATORS
040000*                     DETECTED" WHEN NOTHING TRIGGERED AT ALL.
040100*-------------------------------------------------------------*
040200 C500-BUILD-REASON.
040300     MOVE SPACES                 TO WK-C-REASON-LIST.
040400     IF RCHN-TRIGGERED-COUNT = ZERO
040500        MOVE "NO FRAUD INDICATORS DETECTED"
040600                                  TO RCHN-REASON
040700        GO TO C599-BUILD-REASON-EX
040800     END-IF.
040900
041000     PERFORM C550-APPEND-RULE-ID
041100        THRU C559-APPEND-RULE-ID-EX
041200        VARYING WK-N-SUB-IX FROM 1 BY 1
041300           UNTIL WK-N-SUB-IX > RCHN-TRIGGERED-COUNT
041400              OR WK-N-SUB-IX > RULE-TABLE-MAX.
041500
041600     IF RCHN-IS-FRAUD
041700        STRING "FRAUD DETECTED: TRIGGERED RULES: "
041800               DELIMITED BY SIZE
041900               WK-C-REASON-LIST
042000               DELIMITED BY SIZE
042100               INTO RCHN-REASON
042200     ELSE
042300        STRING "SUSPICIOUS ACTIVITY: TRIGGERED RULES: "
042400               DELIMITED BY SIZE
042500               WK-C-REASON-LIST
042600               DELIMITED BY SIZE
042700               INTO RCHN-REASON
042800     END-IF.
042900
043000 C599-BUILD-REASON-EX.
043100 EXIT.
043200
043300 C550-APPEND-RULE-ID.
043400     MOVE RCHN-TRIG-RULE-ID (WK-N-SUB-IX) TO WK-C-RULEID-WORK.
043500     IF WK-N-SUB-IX = 1
043600        STRING WK-C-RULEID-PFX WK-C-RULEID-SFX
043700               DELIMITED BY SIZE
043800               INTO WK-C-REASON-LIST
043900     ELSE
044000        MOVE WK-C-REASON-LIST    TO WK-C-REASON-LIST-HOLD
044050        STRING WK-C-REASON-LIST-HOLD  DELIMITED BY SPACE
044100               ", "              DELIMITED BY SIZE
044200               WK-C-RULEID-PFX WK-C-RULEID-SFX
044300               DELIMITED BY SIZE
044400               INTO WK-C-REASON-LIST
044500     END-IF.
044600
044700 C559-APPEND-RULE-ID-EX.
044800 EXIT.
