000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVAMT.
000500 AUTHOR.         SUBRA K C HO.
000600 INSTALLATION.   TRF CASH MANAGEMENT - BATCH SUPPORT UNIT.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - INTERNAL BANK USE ONLY.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : CALLED RULE SUBROUTINE - CHECKS A TRANSACTION
001200*              AMOUNT AGAINST THE HIGH/CRITICAL FRAUD DOLLAR
001300*              THRESHOLDS (RULE_001) AND RETURNS A TRIGGERED
001400*              FLAG/SCORE/MESSAGE TO THE CALLING TRFRCHN RULE
001500*              CHAIN VIA WK-C-RULELINK.
001600*
001700*RETURN STATUS (RL-TRIGGERED-SW) :
001800*    Y - AMOUNT AT OR ABOVE THE HIGH OR CRITICAL THRESHOLD
001900*    N - AMOUNT BELOW THE HIGH THRESHOLD, OR AMOUNT NOT PRESENT
002000*-----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*===================================================================
002300* TAG     DEV      DATE        DESCRIPTION
002400* ------  -------  ----------  --------------------------------
002500* FR1A00  SUBKCH   14/03/1990  INITIAL VERSION - FLAT 10,000.00
002600*                              SINGLE THRESHOLD
002700* FR1B01  SUBKCH   02/08/1991  ADD SECOND (CRITICAL) THRESHOLD
002800*                              TIER PER FRAUD DESK REQUEST #114
002900* FR1C02  TANWHL   19/05/1993  CORRECT COMP-3 ROUNDING ON THE
003000*                              BOUNDARY AMOUNT 10000.00 EXACT
003100* FR1Y2K  SUBKCH   09/10/1998  Y2K REVIEW - NO DATE FIELD USED
003200*                              BY THIS RULE, NO CHANGE REQUIRED
003300* FR2A00  LIMCBH   02/11/2005  STANDARDIZE RETURN MESSAGE TEXT TO
003400*                              MATCH THE OTHER TRFV RULES
003500* FR3B01  TANWHL   21/02/2007  MOVE THRESHOLDS TO 78-LEVEL
003600*                              CONSTANTS, DROP THE OLD VALUE
003700*                              CLAUSE ON WS-N-HIGH-THRESHOLD
003800*===================================================================
003900*
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    NO FILES - PROFILE/TXN DATA ARRIVES VIA WK-C-RULELINK,
005200*    ALREADY READ BY TRFPROC BEFORE TRFRCHN WAS CALLED.
005300***************
005400 DATA DIVISION.
005500***************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                      PIC X(24) VALUE
005900     "** PROGRAM TRFVAMT   **".
006000
006100 78  HIGH-THRESHOLD-AMT          VALUE 10000.00.
006200 78  CRITICAL-THRESHOLD-AMT      VALUE 50000.00.
006300 78  HIGH-SCORE                  VALUE 0.5.
006400 78  CRITICAL-SCORE              VALUE 0.8.
006500
006600 01  WK-C-WORK-AREA.
006700     05  WS-N-AMOUNT-PRESENT-SW  PIC X(01) VALUE "N".
006800         88  WS-AMOUNT-PRESENT       VALUE "Y".
006900         88  WS-AMOUNT-ABSENT        VALUE "N".
007000     05  WS-C-TIER-HIT           PIC X(08) VALUE SPACES.
007100     05  FILLER                  PIC X(07).
007200
007300 01  WK-N-CTR-AREA.
007400     05  WK-N-CALL-COUNT         PIC 9(07) COMP VALUE ZERO.
007420*
007440* ALTERNATE VIEW - THE CALL COUNTER'S FIRST BYTE, PEEKED AT BY THE
007450* OPERATIONS TRACE DUMP TO SHOW THE BINARY FIELD'S LOW-ORDER BYTE.
007460     05  WK-C-CALL-COUNT-PEEK REDEFINES WK-N-CALL-COUNT.
007470         10  FILLER                  PIC X(01).
007500     05  WK-N-TRIGGER-COUNT      PIC 9(07) COMP VALUE ZERO.
007600     05  FILLER                  PIC X(04).
007700
007800* ALTERNATE VIEW - CALL/TRIGGER COUNTERS AS ONE 14-DIGIT FIELD
007900* FOR THE END-OF-DAY OPERATIONS DUMP.
008000     05  WK-N-CTR-COMBINED REDEFINES WK-N-CTR-AREA.
008100         10  WK-N-CTR-COMBINED-VAL  PIC 9(14) COMP.
008200
008300 01  WK-C-SCORE-AREA.
008400     05  WK-C-SCORE-DISPLAY      PIC X(06) VALUE "0.0000".
008500
008600* ALTERNATE VIEW - THE DISPLAYABLE SCORE LITERAL BROKEN INTO ITS
008700* WHOLE/DECIMAL HALVES FOR THE OPERATIONS TRACE DISPLAY.
008800     05  WK-C-SCORE-DISPLAY-GRP REDEFINES WK-C-SCORE-DISPLAY.
008900         10  WK-C-SCORE-WHOLE        PIC X(01).
009000         10  WK-C-SCORE-POINT        PIC X(01).
009100         10  WK-C-SCORE-DECIMAL      PIC X(04).
009200
009300****************
009400 LINKAGE SECTION.
009500****************
009600     COPY RULELINK.
009700 EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-RULELINK.
010000********************************************
010100 MAIN-MODULE.
010200     PERFORM A000-EVALUATE-AMOUNT
010300        THRU A099-EVALUATE-AMOUNT-EX.
010400 GOBACK.
010500
010600*-------------------------------------------------------------*
010700* A000-EVALUATE-AMOUNT - RULE_001 : AMOUNT THRESHOLD RULE
010800*-------------------------------------------------------------*
010900 A000-EVALUATE-AMOUNT.
011000     ADD 1                       TO WK-N-CALL-COUNT.
011100     INITIALIZE                  RL-OUTPUT-AREA.
011200     MOVE "N"                    TO RL-TRIGGERED-SW.
011300     MOVE ZERO                   TO RL-RULE-SCORE.
011400     MOVE SPACES                 TO RL-RULE-MESSAGE.
011500     MOVE "Y"                    TO WS-N-AMOUNT-PRESENT-SW.
011600
011700     IF RL-AMOUNT = ZERO AND RL-AMOUNT NOT NUMERIC
011800        MOVE "N"                 TO WS-N-AMOUNT-PRESENT-SW
011900     END-IF.
012000
012100     IF WS-AMOUNT-ABSENT
012200        GO TO A099-EVALUATE-AMOUNT-EX
012300     END-IF.
012400
012500     IF RL-AMOUNT >= CRITICAL-THRESHOLD-AMT
012600        MOVE "Y"                 TO RL-TRIGGERED-SW
012700        MOVE CRITICAL-SCORE      TO RL-RULE-SCORE
012800        MOVE "CRITICAL"          TO WS-C-TIER-HIT
012900        ADD 1                    TO WK-N-TRIGGER-COUNT
013000        STRING "AMOUNT EXCEEDS CRITICAL THRESHOLD "
013100               DELIMITED BY SIZE
013200               INTO RL-RULE-MESSAGE
013300     ELSE
013400        IF RL-AMOUNT >= HIGH-THRESHOLD-AMT
013500           MOVE "Y"              TO RL-TRIGGERED-SW
013600           MOVE HIGH-SCORE       TO RL-RULE-SCORE
013700           MOVE "HIGH"           TO WS-C-TIER-HIT
013800           ADD 1                 TO WK-N-TRIGGER-COUNT
013900           STRING "AMOUNT EXCEEDS HIGH THRESHOLD "
014000                  DELIMITED BY SIZE
014100                  INTO RL-RULE-MESSAGE
014200        END-IF
014300     END-IF.
014400
014500 A099-EVALUATE-AMOUNT-EX.
014600 EXIT.
