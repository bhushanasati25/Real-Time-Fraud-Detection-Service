000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVLOC.
000500 AUTHOR.         SUBRA K C HO.
000600 INSTALLATION.   TRF CASH MANAGEMENT - BATCH SUPPORT UNIT.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - INTERNAL BANK USE ONLY.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : CALLED RULE SUBROUTINE - COMPARES THE CURRENT
001200*              TRANSACTION'S IP ADDRESS AND LOCATION TEXT AGAINST
001300*              THE USER'S LAST-KNOWN IP/LOCATION ON THE PROFILE
001400*              SNAPSHOT (RULE_005) AND RETURNS A TRIGGERED FLAG/
001500*              SCORE/MESSAGE TO THE CALLING TRFRCHN RULE CHAIN VIA
001600*              WK-C-RULELINK.
001700*-----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*===================================================================
002000* TAG     DEV      DATE        DESCRIPTION
002100* ------  -------  ----------  --------------------------------
002200* FR1A00  SUBKCH   14/03/1990  INITIAL VERSION - IP COMPARE ONLY
002300* FR1B01  SUBKCH   11/04/1992  ADD LOCATION TEXT COMPARE PER
002400*                              FRAUD DESK REQUEST #129
002500* FR1Y2K  SUBKCH   09/10/1998  Y2K REVIEW - NO DATE FIELD USED
002600*                              BY THIS RULE, NO CHANGE REQUIRED
002700* FR2A00  LIMCBH   02/11/2005  STANDARDIZE RETURN MESSAGE TEXT TO
002800*                              MATCH THE OTHER TRFV RULES
002900* FR3B01  TANWHL   21/02/2007  LOCATION COMPARE NOW CASE-FOLDED -
003000*                              PRIOR VERSION FALSE-TRIGGERED ON
003100*                              MIXED CASE CITY NAMES
003200*===================================================================
003300*
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004000                      ON  STATUS IS U0-ON
004100                      OFF STATUS IS U0-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    NO FILES - PROFILE SNAPSHOT ARRIVES VIA WK-C-RULELINK.
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                      PIC X(24) VALUE
005200     "** PROGRAM TRFVLOC   **".
005300
005400 78  IP-MISMATCH-SCORE           VALUE 0.3.
005500 78  LOCATION-MISMATCH-SCORE     VALUE 0.4.
005600
005700 01  WK-C-WORK-AREA.
005800     05  WS-N-USERID-PRESENT-SW  PIC X(01) VALUE "N".
005900         88  WS-USERID-PRESENT       VALUE "Y".
006000         88  WS-USERID-ABSENT        VALUE "N".
006100     05  WS-N-IP-HIT-SW          PIC X(01) VALUE "N".
006200         88  WS-IP-HIT                VALUE "Y".
006300     05  WS-N-LOCATION-HIT-SW    PIC X(01) VALUE "N".
006400         88  WS-LOCATION-HIT           VALUE "Y".
006500     05  FILLER                  PIC X(05).
006600
006700 01  WK-C-FOLD-AREA.
006800     05  WK-C-CUR-LOCATION-UC    PIC X(30) VALUE SPACES.
006900     05  WK-C-PROF-LOCATION-UC   PIC X(30) VALUE SPACES.
007000
007100* ALTERNATE VIEW - THE FIRST AND REMAINING BYTES OF THE
007200* CASE-FOLDED CURRENT LOCATION, USED WHEN BUILDING THE TRACE
007300* MESSAGE ABBREVIATION.
007400     05  WK-C-CUR-LOCATION-GRP REDEFINES WK-C-CUR-LOCATION-UC.
007500         10  WK-C-CUR-LOCATION-1ST   PIC X(01).
007600         10  WK-C-CUR-LOCATION-REST  PIC X(29).
007700
007800 01  WK-N-CTR-AREA.
007900     05  WK-N-CALL-COUNT         PIC 9(07) COMP VALUE ZERO.
008000     05  WK-N-TRIGGER-COUNT      PIC 9(07) COMP VALUE ZERO.
008100     05  FILLER                  PIC X(04).
008200
008300* ALTERNATE VIEW - CALL/TRIGGER COUNTERS AS ONE 14-DIGIT FIELD
008400* FOR THE END-OF-DAY OPERATIONS DUMP.
008500     05  WK-N-CTR-COMBINED REDEFINES WK-N-CTR-AREA.
008600         10  WK-N-CTR-COMBINED-VAL  PIC 9(14) COMP.
008700
008800 01  WK-N-HOLD-SCORE             PIC S9(1)V9(4) COMP-3 VALUE ZERO.
008820*
008840* ALTERNATE VIEW - THE HELD SCORE'S FIRST BYTE, PEEKED AT BY THE
008850* OPERATIONS TRACE DUMP TO SHOW THE PACKED SIGN/ZONE NIBBLE.
008860 01  WK-C-HOLD-SCORE-PEEK REDEFINES WK-N-HOLD-SCORE.
008870     05  FILLER                  PIC X(01).
008900
009000****************
009100 LINKAGE SECTION.
009200****************
009300     COPY RULELINK.
009400 EJECT
009500********************************************
009600 PROCEDURE DIVISION USING WK-C-RULELINK.
009700********************************************
009800 MAIN-MODULE.
009900     PERFORM A000-EVALUATE-LOCATION
010000        THRU A099-EVALUATE-LOCATION-EX.
010100 GOBACK.
010200
010300*-------------------------------------------------------------*
010400* A000-EVALUATE-LOCATION - RULE_005 : LOCATION ANOMALY RULE
010500*-------------------------------------------------------------*
010600 A000-EVALUATE-LOCATION.
010700     ADD 1                       TO WK-N-CALL-COUNT.
010800     INITIALIZE                  RL-OUTPUT-AREA.
010900     MOVE "N"                    TO RL-TRIGGERED-SW.
011000     MOVE ZERO                   TO RL-RULE-SCORE.
011100     MOVE SPACES                 TO RL-RULE-MESSAGE.
011200     MOVE "N"                    TO WS-N-IP-HIT-SW.
011300     MOVE "N"                    TO WS-N-LOCATION-HIT-SW.
011400     MOVE "Y"                    TO WS-N-USERID-PRESENT-SW.
011500
011600     IF RL-USER-ID = SPACES
011700        MOVE "N"                 TO WS-N-USERID-PRESENT-SW
011800     END-IF.
011900
012000     IF WS-USERID-ABSENT OR RL-PROF-NOT-FOUND
012100        GO TO A099-EVALUATE-LOCATION-EX
012200     END-IF.
012300
012400     IF RL-IP-ADDRESS NOT = SPACES
012500        AND RL-IP-ADDRESS NOT = RL-PROF-LAST-IP
012600        MOVE "Y"                 TO WS-N-IP-HIT-SW
012700     END-IF.
012800
012900     PERFORM B100-FOLD-LOCATIONS
013000        THRU B199-FOLD-LOCATIONS-EX.
013100
013200     IF RL-LOCATION NOT = SPACES
013300        AND WK-C-CUR-LOCATION-UC NOT = WK-C-PROF-LOCATION-UC
013400        MOVE "Y"                 TO WS-N-LOCATION-HIT-SW
013500     END-IF.
013600
013700     IF WS-IP-HIT
013800        MOVE "Y"                 TO RL-TRIGGERED-SW
013900        MOVE IP-MISMATCH-SCORE   TO RL-RULE-SCORE
014000        ADD 1                    TO WK-N-TRIGGER-COUNT
014100        MOVE "IP ADDRESS DIFFERS FROM LAST KNOWN IP "
014200                                    TO RL-RULE-MESSAGE
014300     END-IF.
014400
014500     IF WS-LOCATION-HIT
014600        MOVE "Y"                 TO RL-TRIGGERED-SW
014700        MOVE RL-RULE-SCORE       TO WK-N-HOLD-SCORE
014800        IF LOCATION-MISMATCH-SCORE > WK-N-HOLD-SCORE
014900           MOVE LOCATION-MISMATCH-SCORE TO RL-RULE-SCORE
015000        END-IF
015100        IF WS-IP-HIT
015200           MOVE
015300     "IP AND LOCATION BOTH DIFFER FROM LAST KNOWN       "
015400                                       TO RL-RULE-MESSAGE
015500        ELSE
015600           ADD 1                 TO WK-N-TRIGGER-COUNT
015700           MOVE "LOCATION DIFFERS FROM LAST KNOWN LOCATION "
015800                                       TO RL-RULE-MESSAGE
015900        END-IF
016000     END-IF.
016100
016200 A099-EVALUATE-LOCATION-EX.
016300 EXIT.
016400
016500*-------------------------------------------------------------*
016600* B100-FOLD-LOCATIONS - UPPER-CASE THE CURRENT AND PROFILE
016700*                       LOCATION TEXT FOR A CASE-INSENSITIVE
016800*                       COMPARE. INSPECT/CONVERTING, NOT THE
016900*                       INTRINSIC FUNCTION, TO FOLD CASE.
017000*-------------------------------------------------------------*
017100 B100-FOLD-LOCATIONS.
017200     MOVE RL-LOCATION             TO WK-C-CUR-LOCATION-UC.
017300     MOVE RL-PROF-LAST-LOCATION   TO WK-C-PROF-LOCATION-UC.
017400     INSPECT WK-C-CUR-LOCATION-UC
017500        CONVERTING
017600        "abcdefghijklmnopqrstuvwxyz"
017700     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017800     INSPECT WK-C-PROF-LOCATION-UC
017900        CONVERTING
018000        "abcdefghijklmnopqrstuvwxyz"
018100     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018200
018300 B199-FOLD-LOCATIONS-EX.
018400 EXIT.
