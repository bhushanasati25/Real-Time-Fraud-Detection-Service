000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFDTUT.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   TRF CASH MANAGEMENT - BATCH SUPPORT UNIT.
000700 DATE-WRITTEN.   15 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - INTERNAL BANK USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE DERIVES THE COMMON DATE/TIME
001200*               BUCKETS (HOUR-OF-DAY, DAY-OF-WEEK, NIGHT-WINDOW
001300*               FLAG, WEEKEND FLAG) SHARED BY THE FRAUD RULE
001400*               SUBROUTINES AND BY TRFPROC'S CONTROL-BREAK
001500*               REPORTING.  CALLED WITH A CCYYMMDD DATE AND AN
001600*               HHMMSS TIME ON WK-C-DTLINK.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* FR1A00  SUBKCH   15/09/1989  INITIAL VERSION - HOUR-OF-DAY AND
002200*                              NIGHT-WINDOW TEST ONLY
002300* FR1B01  SUBKCH   03/02/1991  ADD DAY-OF-WEEK (ZELLER'S
002400*                              CONGRUENCE) AND WEEKEND TEST PER
002500*                              FRAUD DESK REQUEST #133
002600* FR1Y2K  SUBKCH   09/10/1998  Y2K REVIEW - DT-CCYYMMDD ALREADY
002700*                              FULL 4-DIGIT CENTURY/YEAR, ZELLER
002800*                              CALCULATION CONFIRMED CENTURY-SAFE
002900* MPIDCK  DCKABINGUE 15/08/2001 MEPS PHASE 1 MODS - CHANGED EXIT
003000*                              COMMAND TO GOBACK SO THIS ROUTINE
003100*                              CAN ALSO BE CALLED FROM THE CL
003200*                              EXIT PROGRAM COMMAND
003300* FR3C02  TANWHL   04/09/2007  CORRECT ZELLER MONTH/YEAR SHIFT FOR
003400*                              JANUARY/FEBRUARY DATES
003410* FR4C03  OOIMBH   06/09/2009  CORRECT ZELLER RESULT - THE THREE
003420*                              DIVIDED TERMS WERE SUMMED INSIDE ONE
003430*                              COMPUTE AND ONLY TRUNCATED ONCE AT
003440*                              THE END, GIVING THE WRONG WEEKDAY
003450*                              FOR MOST DATES.  EACH TERM NOW
003460*                              TRUNCATES ON ITS OWN DIVIDE, THE
003470*                              WAY A100 ALREADY SPLITS DT-HHMMSS.
003500*---------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.     UPSI-0 IS UPSI-SWITCH-0
004400                       ON  STATUS IS U0-ON
004500                       OFF STATUS IS U0-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    NO FILES - PURE COMPUTE ROUTINE.
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER              PIC X(24)  VALUE
005900     "** PROGRAM TRFDTUT   **".
006000
006100 01  WK-N-ZELLER-AREA.
006200     05  WK-N-Z-MONTH        PIC 9(02) COMP.
006300     05  WK-N-Z-YEAR         PIC 9(04) COMP.
006350*
006360* ALTERNATE VIEW - THE SHIFTED ZELLER YEAR AS A SIGNED DISPLAY
006370* NUMBER FOR THE OPERATIONS TRACE DISPLAY.
006380     05  WK-C-Z-YEAR-DISPLAY REDEFINES WK-N-Z-YEAR.
006390         10  FILLER                  PIC X(04).
006400     05  WK-N-Z-CENTURY      PIC 9(02) COMP.
006500     05  WK-N-Z-YEAR-OF-CTY  PIC 9(02) COMP.
006510     05  WK-N-Z-MONTH-TERM   PIC 9(03) COMP.
006520     05  WK-N-Z-TERM1        PIC 9(02) COMP.
006530     05  WK-N-Z-TERM2        PIC 9(02) COMP.
006540     05  WK-N-Z-TERM3        PIC 9(02) COMP.
006600     05  WK-N-Z-RESULT       PIC S9(04) COMP.
006700
006800* ALTERNATE VIEW - THE ZELLER RESULT AS A SIGNED DISPLAY NUMBER
006900* FOR THE OPERATIONS TRACE DISPLAY.
007000     05  WK-C-Z-RESULT-DISPLAY REDEFINES WK-N-Z-RESULT.
007100         10  FILLER                  PIC X(02).
007200
007300 01  WK-N-HOUR-AREA.
007400     05  WK-N-HH                 PIC 9(02) COMP.
007500     05  WK-N-MM                 PIC 9(02) COMP.
007600     05  WK-N-SS                 PIC 9(02) COMP.
007700
007800* ALTERNATE VIEW - THE 6-DIGIT HHMMSS TIME SPLIT INTO ITS THREE
007900* 2-DIGIT PIECES, USED IN PLACE OF DT-HHMMSS-GRP SO THIS ROUTINE
008000* DOES NOT HAVE TO REDEFINE LINKAGE-SECTION STORAGE.
008100     05  WK-C-HHMMSS-GRP REDEFINES WK-N-HOUR-AREA.
008200         10  FILLER                  PIC X(06).
008300
008400 78  NIGHT-WINDOW-START          VALUE 1.
008500 78  NIGHT-WINDOW-END            VALUE 5.
008600
008700 EJECT
008800 LINKAGE SECTION.
008900*****************
009000     COPY DTLINK.
009100 EJECT
009200********************************************
009300 PROCEDURE DIVISION USING WK-C-DTLINK.
009400********************************************
009500 MAIN-MODULE.
009600     PERFORM A100-DERIVE-HOUR
009700        THRU A199-DERIVE-HOUR-EX.
009800     PERFORM A200-DERIVE-WEEKDAY
009900        THRU A299-DERIVE-WEEKDAY-EX.
010000     PERFORM A300-CHECK-NIGHT-WINDOW
010100        THRU A399-CHECK-NIGHT-WINDOW-EX.
010200     PERFORM A400-CHECK-WEEKEND
010300        THRU A499-CHECK-WEEKEND-EX.
010400 GOBACK.
010500
010600*---------------------------------------------------------------*
010700 A100-DERIVE-HOUR.
010800*    SPLIT DT-HHMMSS INTO ITS HH/MM/SS COMPONENTS AND RETURN
010900*    THE HOUR-OF-DAY (00-23, UTC).
011000*---------------------------------------------------------------*
011100     MOVE DT-HHMMSS              TO WK-N-HOUR-AREA.
011200     DIVIDE DT-HHMMSS BY 10000 GIVING WK-N-HH
011300            REMAINDER WK-N-MM.
011400     DIVIDE WK-N-MM BY 100 GIVING WK-N-MM
011500            REMAINDER WK-N-SS.
011600     MOVE WK-N-HH                TO DT-HOUR-OF-DAY.
011700
011800 A199-DERIVE-HOUR-EX.
011900 EXIT.
012000
012100*---------------------------------------------------------------*
012200 A200-DERIVE-WEEKDAY.
012300*    ZELLER'S CONGRUENCE - DERIVES DAY-OF-WEEK (1=SUNDAY THRU
012400*    7=SATURDAY) FROM DT-CCYYMMDD.  JANUARY AND FEBRUARY ARE
012500*    TREATED AS MONTHS 13 AND 14 OF THE PRIOR YEAR.
012600*---------------------------------------------------------------*
012700     MOVE DT-MM                  TO WK-N-Z-MONTH.
012800     COMPUTE WK-N-Z-YEAR = (DT-CC * 100) + DT-YY.
012900
013000     IF WK-N-Z-MONTH < 3
013100        ADD 12                TO WK-N-Z-MONTH
013200        SUBTRACT 1 FROM WK-N-Z-YEAR
013300     END-IF.
013400
013500     DIVIDE WK-N-Z-YEAR BY 100 GIVING WK-N-Z-CENTURY
013600            REMAINDER WK-N-Z-YEAR-OF-CTY.
013610
013620*    EACH DIVIDED TERM MUST BE TRUNCATED ON ITS OWN BEFORE BEING
013630*    SUMMED - A SINGLE COMPUTE WITH ALL THREE DIVISIONS INLINE
013640*    CARRIES THE FRACTIONAL REMAINDER OF EACH ONE INTO THE FINAL
013650*    TRUNCATION INSTEAD OF DROPPING IT AT EACH DIVISION, AND
013660*    GIVES THE WRONG WEEKDAY FOR MOST DATES.
013670     COMPUTE WK-N-Z-MONTH-TERM = 13 * (WK-N-Z-MONTH + 1).
013680     DIVIDE WK-N-Z-MONTH-TERM BY 5 GIVING WK-N-Z-TERM1.
013690     DIVIDE WK-N-Z-YEAR-OF-CTY BY 4 GIVING WK-N-Z-TERM2.
013700     DIVIDE WK-N-Z-CENTURY BY 4 GIVING WK-N-Z-TERM3.
013800     COMPUTE WK-N-Z-RESULT =
013900        DT-DD
014000         + WK-N-Z-TERM1
014100         + WK-N-Z-YEAR-OF-CTY
014200         + WK-N-Z-TERM2
014300         + WK-N-Z-TERM3
014400         + (5 * WK-N-Z-CENTURY).
014500
014600     DIVIDE WK-N-Z-RESULT BY 7 GIVING WK-N-Z-YEAR
014700            REMAINDER WK-N-Z-RESULT.
014800
014900*    ZELLER RETURNS 0=SATURDAY THRU 6=FRIDAY. RE-BASE TO THIS
015000*    SHOP'S 1=SUNDAY THRU 7=SATURDAY CONVENTION.
015100     IF WK-N-Z-RESULT = 0
015200        MOVE 7                TO DT-DAY-OF-WEEK
015300     ELSE
015400        COMPUTE DT-DAY-OF-WEEK = WK-N-Z-RESULT + 1
015500     END-IF.
015600
015700 A299-DERIVE-WEEKDAY-EX.
015800 EXIT.
015900
016000*---------------------------------------------------------------*
016100 A300-CHECK-NIGHT-WINDOW.
016200*    NIGHT TIME = HOUR-OF-DAY (UTC) IN [1,5] INCLUSIVE.
016300*---------------------------------------------------------------*
016400     MOVE "N"                    TO DT-NIGHT-SW.
016500     IF DT-HOUR-OF-DAY >= NIGHT-WINDOW-START
016600        AND DT-HOUR-OF-DAY <= NIGHT-WINDOW-END
016700        MOVE "Y"                 TO DT-NIGHT-SW
016800     END-IF.
016900
017000 A399-CHECK-NIGHT-WINDOW-EX.
017100 EXIT.
017200
017300*---------------------------------------------------------------*
017400 A400-CHECK-WEEKEND.
017500*    WEEKEND = SATURDAY (7) OR SUNDAY (1) ON THIS SHOP'S SCALE.
017600*---------------------------------------------------------------*
017700     MOVE "N"                    TO DT-WEEKEND-SW.
017800     IF DT-DAY-OF-WEEK = 1 OR DT-DAY-OF-WEEK = 7
017900        MOVE "Y"                 TO DT-WEEKEND-SW
018000     END-IF.
018100
018200 A499-CHECK-WEEKEND-EX.
018300 EXIT.
