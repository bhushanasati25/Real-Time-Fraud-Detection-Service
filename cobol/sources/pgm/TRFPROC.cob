000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPROC.
000500 AUTHOR.         SUBRA K C HO.
000600 INSTALLATION.   TRF CASH MANAGEMENT - BATCH SUPPORT UNIT.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - INTERNAL BANK USE ONLY.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : MAIN BATCH DRIVER FOR THE FRAUD SCORING RUN. READS
001200*              TRANXIN ONE TRANSACTION AT A TIME, DEFAULTS MISSING
001300*              FIELDS (TRFINGS), VALIDATES THE RECORD (TRFVALD),
001400*              LOOKS UP THE USER'S ROLLING PROFILE (USERPROF),
001500*              RUNS THE RULE CHAIN (TRFRCHN), BLENDS THE RULE
001600*              SCORE WITH THE INBOUND ML PROBABILITY, WRITES THE
001700*              SCORING OUTCOME TO RESULTOUT, REFRESHES THE USER'S
001800*              PROFILE, WRITES AN ALERT TO ALERTOUT WHEN THE FINAL
001900*              VERDICT IS FRAUD, AND PRINTS THE END-OF-RUN CONTROL
002000*              TOTALS.
002900*-----------------------------------------------------------------*
003000* HISTORY OF MODIFICATION:
003100*===================================================================
003200* FR1A00  SUBKCH   14/03/1990  INITIAL VERSION - AMOUNT AND
003300*                              VELOCITY RULES ONLY, NO PROFILE
003400*                              FILE, RESULTS TO RESULTOUT ONLY
003500* FR1B01  SUBKCH   11/04/1992  ADD USERPROF ROLLING PROFILE FILE
003600*                              AND THE IN-MEMORY INDEX TABLE
003700* FR1C02  SUBKCH   03/02/1993  ADD ALERTOUT - ONE ALERT RECORD
003800*                              WRITTEN PER FRAUD VERDICT
003900* FR1Y2K  SUBKCH   09/10/1998  Y2K REVIEW - ALL DATE FIELDS
004000*                              ALREADY CCYYMMDD, NO CHANGE
004100*                              REQUIRED
004200* MPIDCK  DCKABINGUE 15/08/2001 MEPS PHASE 1 MODS - CHANGED EXIT
004300*                              COMMAND TO GOBACK SO THIS ROUTINE
004400*                              CAN ALSO BE CALLED FROM THE CL
004500*                              EXIT PROGRAM COMMAND
004600* FR2A01  LIMCBH   02/11/2005  MOVED RISK LEVEL/ACTION DERIVATION
004700*                              OUT OF TRFRCHN AND DUPLICATED HERE
004800*                              FOR THE COMBINED RULE+ML SCORE
004900* FR3B01  TANWHL   21/02/2007  ALERT TYPE NOW CHOSEN BY THE FIRST-
005000*                              MATCH-WINS RULE (ML OVER AMOUNT
005100*                              OVER VELOCITY OVER LOCATION)
005200* FR4D00  TANWHL   18/07/2009  ADD RES-TRIGGERED-RULES COMMA LIST
005300*                              TO THE RESULTOUT RECORD
005400* FR5A01  TANWHL   03/05/2011  SPLIT ALERT ID INTO PREFIX AND A
005500*                              PER-RUN ZERO-PADDED SEQUENCE
005600*===================================================================
005700*
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-AS400.
006200 OBJECT-COMPUTER. IBM-AS400.
006300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
006400                      ON  STATUS IS U0-ON
006500                      OFF STATUS IS U0-OFF.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT TRANXIN  ASSIGN TO TRANXIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WK-C-FILE-STATUS.
007200
007300     SELECT USERPROF ASSIGN TO USERPROF
007400         ORGANIZATION IS RELATIVE
007500         ACCESS MODE IS DYNAMIC
007600         RELATIVE KEY IS WK-N-PROF-RRN
007700         FILE STATUS IS WK-C-FILE-STATUS.
007800
007900     SELECT RESULTOUT ASSIGN TO RESULTOUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WK-C-FILE-STATUS.
008200
008300     SELECT ALERTOUT  ASSIGN TO ALERTOUT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WK-C-FILE-STATUS.
008600***************
008700 DATA DIVISION.
008800***************
008900 FILE SECTION.
009000*************
009100 FD  TRANXIN
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS TXN-RECORD.
009400 01  TXN-RECORD.
009500     COPY TXNREC.
009600
009700 FD  USERPROF
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS PROF-RECORD.
010000 01  PROF-RECORD.
010100     COPY USERPROF.
010200
010300 FD  RESULTOUT
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS RES-RECORD.
010600 01  RES-RECORD.
010700     COPY RESULTREC.
010800
010900 FD  ALERTOUT
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS ALRT-RECORD.
011200 01  ALRT-RECORD.
011300     COPY ALERTREC.
011400
011500 WORKING-STORAGE SECTION.
011600*************************
011700 01  FILLER                      PIC X(24) VALUE
011800     "** PROGRAM TRFPROC   **".
011900
012000     COPY FILESTAT.
012100
012200 78  FRAUD-THRESHOLD             VALUE 0.5.
012300 78  RISK-CRITICAL-THRESHOLD     VALUE 0.8.
012400 78  RISK-HIGH-THRESHOLD         VALUE 0.6.
012500 78  RISK-MEDIUM-THRESHOLD       VALUE 0.3.
012600 78  RULES-WEIGHT                VALUE 0.6.
012700 78  ML-WEIGHT                   VALUE 0.4.
012800 78  ML-OWN-FRAUD-THRESHOLD      VALUE 0.5.
012900 78  PROF-TABLE-MAX              VALUE 5000.
013000
013100 01  WK-C-EOF-SW                 PIC X(01) VALUE "N".
013200     88  WK-EOF-YES                  VALUE "Y".
013300     88  WK-EOF-NO                   VALUE "N".
013400
013500 01  WK-C-TRACE-SW                PIC X(01) VALUE "N".
013600     88  WK-TRACE-ON                  VALUE "Y".
013700     88  WK-TRACE-OFF                 VALUE "N".
013800
013900 01  WK-N-PROF-RRN                PIC 9(06) COMP VALUE ZERO.
014000 01  WK-N-PROF-NEXT-RRN           PIC 9(06) COMP VALUE ZERO.
014100 01  WK-N-PROF-FOUND-RRN          PIC 9(06) COMP VALUE ZERO.
014200 01  WK-N-PROF-TABLE-COUNT        PIC 9(06) COMP VALUE ZERO.
014300 01  WK-N-SUB-IX                  PIC 9(06) COMP VALUE ZERO.
014400
014500 01  WK-C-PROF-FOUND-SW           PIC X(01) VALUE "N".
014600     88  WK-PROF-FOUND                VALUE "Y".
014700     88  WK-PROF-NOT-FOUND            VALUE "N".
014800
014900 01  WK-C-PROF-NEW-SW             PIC X(01) VALUE "N".
015000     88  WK-PROF-IS-NEW                VALUE "Y".
015100     88  WK-PROF-NOT-NEW               VALUE "N".
015200
015300 01  WK-C-PROF-INDEX-TABLE.
015400     05  WK-C-PROF-IX-ENTRY  OCCURS 5000 TIMES.
015500         10  WK-C-PROF-IX-USERID     PIC X(20).
015600         10  WK-C-PROF-IX-RRN        PIC 9(06) COMP.
015700
015800 01  WK-C-USERID-WORK              PIC X(20) VALUE SPACES.
015900*
016000* ALTERNATE VIEW - THE WORK COPY OF THE USER ID SPLIT INTO ITS
016100* ISSUING-BRANCH PREFIX AND SEQUENCE SUFFIX, MATCHING THE WAY
016200* USERPROF.CPYBK REDEFINES PROF-USER-ID - USED WHEN A NEW PROFILE
016300* IS BEING BUILT FOR A FIRST-SEEN USER.
016400*
016500     05  WK-C-USERID-GRP  REDEFINES WK-C-USERID-WORK.
016600         10  WK-C-USERID-PFX          PIC X(04).
016700         10  WK-C-USERID-SFX          PIC X(16).
016800
016900 01  WK-N-CTR-AREA.
017000     05  WK-N-READ-COUNT          PIC 9(07) COMP VALUE ZERO.
017100     05  WK-N-REJECT-COUNT        PIC 9(07) COMP VALUE ZERO.
017200     05  WK-N-FRAUD-COUNT         PIC 9(07) COMP VALUE ZERO.
017300     05  WK-N-ALERT-COUNT         PIC 9(07) COMP VALUE ZERO.
017400*
017500* ALTERNATE VIEW - THE FOUR RUN COUNTERS AS TWO 14-DIGIT FIELDS
017600* FOR THE END-OF-DAY OPERATIONS DUMP.
017700*
017800     05  WK-N-CTR-COMBINED REDEFINES WK-N-CTR-AREA.
017900         10  WK-N-CTR-COMBINED-1     PIC 9(14) COMP.
018000         10  WK-N-CTR-COMBINED-2     PIC 9(14) COMP.
018100
018200 01  WK-N-ALERT-SEQ               PIC 9(10) COMP VALUE ZERO.
018300
018400 01  WK-N-AMOUNT-AREA.
018500     05  WK-N-TOTAL-AMOUNT        PIC S9(13)V9(4) COMP-3
018600                                   VALUE ZERO.
018700*
018800* ALTERNATE VIEW - THE RUNNING TOTAL'S FIRST BYTE, PEEKED AT BY
018900* THE OPERATIONS TRACE DUMP TO SHOW THE PACKED SIGN/ZONE NIBBLE.
019000*
019100     05  WK-C-TOTAL-AMOUNT-PEEK REDEFINES WK-N-AMOUNT-AREA.
019200         10  FILLER                   PIC X(01).
019300
019400 01  WK-N-FLAGGED-AMOUNT          PIC S9(13)V9(4) COMP-3
019500                                   VALUE ZERO.
019600
019700 01  WK-N-RULE-SCORE-HOLD         PIC S9(1)V9(4) COMP-3 VALUE ZERO.
019800 01  WK-N-ML-SCORE-HOLD           PIC S9(1)V9(4) COMP-3 VALUE ZERO.
019900 01  WK-N-RULES-PART              PIC S9(1)V9(4) COMP-3 VALUE ZERO.
020000 01  WK-N-ML-PART                 PIC S9(1)V9(4) COMP-3 VALUE ZERO.
020100 01  WK-N-COMBINED-SCORE          PIC S9(1)V9(4) COMP-3 VALUE ZERO.
020200
020300 01  WK-C-OWN-FRAUD-SW            PIC X(01) VALUE "N".
020400     88  WK-OWN-FRAUD-YES             VALUE "Y".
020500     88  WK-OWN-FRAUD-NO              VALUE "N".
020600
020700 01  WK-C-RULE-FRAUD-SW           PIC X(01) VALUE "N".
020800     88  WK-RULE-FRAUD-YES            VALUE "Y".
020900     88  WK-RULE-FRAUD-NO             VALUE "N".
021000
021100 01  WK-C-FINAL-FRAUD-SW          PIC X(01) VALUE "N".
021200     88  WK-FINAL-FRAUD-YES           VALUE "Y".
021300     88  WK-FINAL-FRAUD-NO            VALUE "N".
021400
021500 01  WK-C-ML-EDIT                 PIC 9.9(4) VALUE ZERO.
021600
021700 01  WK-C-TRIG-LIST               PIC X(40) VALUE SPACES.
021800 01  WK-C-TRIG-LIST-HOLD          PIC X(40) VALUE SPACES.
021900 01  WK-C-RULEID-WORK             PIC X(10) VALUE SPACES.
022000*
022100* ALTERNATE VIEW - A TRIGGERED RULE ID SPLIT INTO ITS GROUP
022200* PREFIX AND SEQUENCE SUFFIX, SAME TECHNIQUE AS TRFRCHN PARA
022300* C550-APPEND-RULE-ID.
022400*
022500     05  WK-C-RULEID-GRP  REDEFINES WK-C-RULEID-WORK.
022600         10  WK-C-RULEID-PFX          PIC X(05).
022700         10  WK-C-RULEID-SFX          PIC X(05).
022800
022900 01  WK-C-HAS-RULE-001             PIC X(01) VALUE "N".
023000 01  WK-C-HAS-RULE-003             PIC X(01) VALUE "N".
023100 01  WK-C-HAS-RULE-005             PIC X(01) VALUE "N".
023200
023300     COPY VALDLINK.
023400
023500     COPY RCHNLINK.
023600
023700 LINKAGE SECTION.
023800****************
023900*    NO PARAMETERS - TRFPROC IS THE TOP-LEVEL DRIVER FOR THE
024000*    RUN AND IS CALLED FROM THE CL PROGRAM WITH NO ARGUMENTS.
024100
024200 PROCEDURE DIVISION.
024300********************
024400 MAIN-MODULE.
024500     IF U0-ON
024600        MOVE "Y"                 TO WK-C-TRACE-SW
024700     ELSE
024800        MOVE "N"                 TO WK-C-TRACE-SW
024900     END-IF.
025000     PERFORM 1000-INITIALIZATION
025100        THRU 1099-INITIALIZATION-EX.
025200     PERFORM 2100-READ-TRANSACTION
025300        THRU 2199-READ-TRANSACTION-EX
025400        UNTIL WK-C-EOF-SW = "Y".
025500     PERFORM 9000-TERMINATION
025600        THRU 9099-TERMINATION-EX.
025700 GOBACK.
025800
025900*-------------------------------------------------------------*
026000* 1000-INITIALIZATION - OPEN THE FOUR FILES AND LOAD THE
026100*                        IN-MEMORY USER-ID/RRN INDEX TABLE BY
026200*                        SCANNING USERPROF ONCE FROM RRN 1.
026300*-------------------------------------------------------------*
026400 1000-INITIALIZATION.
026500     OPEN INPUT TRANXIN.
026600     IF NOT WK-C-SUCCESSFUL
026700        DISPLAY "TRFPROC - OPEN FILE ERROR - TRANXIN"
026800        DISPLAY "FILE-STATUS IS " WK-C-FILE-STATUS
026900     END-IF.
027000     OPEN I-O USERPROF.
027100     IF NOT WK-C-SUCCESSFUL
027200        DISPLAY "TRFPROC - OPEN FILE ERROR - USERPROF"
027300        DISPLAY "FILE-STATUS IS " WK-C-FILE-STATUS
027400     END-IF.
027500     OPEN OUTPUT RESULTOUT.
027600     IF NOT WK-C-SUCCESSFUL
027700        DISPLAY "TRFPROC - OPEN FILE ERROR - RESULTOUT"
027800        DISPLAY "FILE-STATUS IS " WK-C-FILE-STATUS
027900     END-IF.
028000     OPEN OUTPUT ALERTOUT.
028100     IF NOT WK-C-SUCCESSFUL
028200        DISPLAY "TRFPROC - OPEN FILE ERROR - ALERTOUT"
028300        DISPLAY "FILE-STATUS IS " WK-C-FILE-STATUS
028400     END-IF.
028500     MOVE ZERO                   TO WK-N-PROF-TABLE-COUNT.
028600     MOVE 1                      TO WK-N-PROF-RRN.
028700     MOVE "N"                    TO WK-C-EOF-SW.
028800     PERFORM 1200-LOAD-PROFILE-INDEX
028900        THRU 1299-LOAD-PROFILE-INDEX-EX
029000        UNTIL WK-C-EOF-SW = "Y".
029100     COMPUTE WK-N-PROF-NEXT-RRN = WK-N-PROF-TABLE-COUNT + 1.
029200     MOVE "N"                    TO WK-C-EOF-SW.
029300
029400 1099-INITIALIZATION-EX.
029500 EXIT.
029600
029700 1200-LOAD-PROFILE-INDEX.
029800     READ USERPROF NEXT RECORD
029900        AT END
030000           MOVE "Y"              TO WK-C-EOF-SW
030100           GO TO 1299-LOAD-PROFILE-INDEX-EX
030200     END-READ.
030300     ADD 1                       TO WK-N-PROF-TABLE-COUNT.
030400     MOVE PROF-USER-ID
030500        TO WK-C-PROF-IX-USERID (WK-N-PROF-TABLE-COUNT).
030600     MOVE WK-N-PROF-RRN
030700        TO WK-C-PROF-IX-RRN (WK-N-PROF-TABLE-COUNT).
030800     ADD 1                       TO WK-N-PROF-RRN.
030900
031000 1299-LOAD-PROFILE-INDEX-EX.
031100 EXIT.
031200
031300*-------------------------------------------------------------*
031400* 2100-READ-TRANSACTION - READ ONE TRANXIN RECORD AND DRIVE IT
031500*                          THROUGH INGESTION/VALIDATION/RULE
031600*                          CHAIN/SCORING/OUTPUT. GO TO THE EXIT
031700*                          EARLY ON END-OF-FILE OR A REJECTED
031800*                          RECORD.
031900*-------------------------------------------------------------*
032000 2100-READ-TRANSACTION.
032100     READ TRANXIN
032200        AT END
032300           MOVE "Y"              TO WK-C-EOF-SW
032400           GO TO 2199-READ-TRANSACTION-EX
032500     END-READ.
032600     ADD 1                       TO WK-N-READ-COUNT.
032700     PERFORM 2200-CALL-INGESTION
032800        THRU 2299-CALL-INGESTION-EX.
032900     PERFORM 2300-CALL-VALIDATOR
033000        THRU 2399-CALL-VALIDATOR-EX.
033100     IF VALD-IS-INVALID
033200        ADD 1                    TO WK-N-REJECT-COUNT
033300        GO TO 2199-READ-TRANSACTION-EX
033400     END-IF.
033500     PERFORM 2400-CALL-RULECHAIN
033600        THRU 2499-CALL-RULECHAIN-EX.
033700     PERFORM 2500-COMBINE-ML-SCORE
033800        THRU 2599-COMBINE-ML-SCORE-EX.
033900     PERFORM 2600-DERIVE-FINAL-DECISION
034000        THRU 2699-DERIVE-FINAL-DECISION-EX.
034100     PERFORM 2700-WRITE-RESULT
034200        THRU 2799-WRITE-RESULT-EX.
034300     PERFORM 2800-UPDATE-PROFILE
034400        THRU 2899-UPDATE-PROFILE-EX.
034500     IF WK-FINAL-FRAUD-YES
034600        PERFORM 2900-WRITE-ALERT
034700           THRU 2999-WRITE-ALERT-EX
034800     END-IF.
034900
035000 2199-READ-TRANSACTION-EX.
035100 EXIT.
035200
035300*-------------------------------------------------------------*
035400* 2200-CALL-INGESTION - DEFAULT MISSING FIELDS BEFORE
035500*                        VALIDATION RUNS.
035600*-------------------------------------------------------------*
035700 2200-CALL-INGESTION.
035800     CALL "TRFINGS" USING TXN-RECORD.
035900
036000 2299-CALL-INGESTION-EX.
036100 EXIT.
036200
036300*-------------------------------------------------------------*
036400* 2300-CALL-VALIDATOR - RUN ALL VALIDATION RULES, COLLECTING
036500*                        EVERY VIOLATION RATHER THAN STOPPING
036600*                        AT THE FIRST ONE.
036700*-------------------------------------------------------------*
036800 2300-CALL-VALIDATOR.
036900     MOVE SPACES                 TO WK-C-VALDLINK.
037000     CALL "TRFVALD" USING TXN-RECORD WK-C-VALDLINK.
037100
037200 2399-CALL-VALIDATOR-EX.
037300 EXIT.
037400
037500*-------------------------------------------------------------*
037600* 2400-CALL-RULECHAIN - LOOK UP THE USER'S ROLLING PROFILE (IF
037700*                        ANY), LOAD THE RULE CHAIN'S PARAMETER
037800*                        AREA, AND CALL TRFRCHN.
037900*-------------------------------------------------------------*
038000 2400-CALL-RULECHAIN.
038100     PERFORM 2420-LOOKUP-USER-PROFILE
038200        THRU 2429-LOOKUP-USER-PROFILE-EX.
038300     MOVE TXN-ID                 TO RCHN-TXN-ID.
038400     MOVE TXN-USER-ID            TO RCHN-USER-ID.
038500     MOVE TXN-AMOUNT             TO RCHN-AMOUNT.
038600     MOVE TXN-IP-ADDRESS         TO RCHN-IP-ADDRESS.
038700     MOVE TXN-LOCATION           TO RCHN-LOCATION.
038800     MOVE TXN-DATE               TO RCHN-TXN-DATE.
038900     MOVE TXN-TIME               TO RCHN-TXN-TIME.
039000     IF WK-PROF-FOUND
039100        MOVE "Y"                 TO RCHN-PROF-FOUND-SW
039200        MOVE PROF-LAST-IP        TO RCHN-PROF-LAST-IP
039300        MOVE PROF-LAST-LOCATION  TO RCHN-PROF-LAST-LOCATION
039400        MOVE PROF-TXN-COUNT-1H   TO RCHN-PROF-COUNT-1H
039500        MOVE PROF-TXN-COUNT-24H  TO RCHN-PROF-COUNT-24H
039600        MOVE PROF-TOTAL-AMOUNT-24H TO RCHN-PROF-TOTAL-24H
039700     ELSE
039800        MOVE "N"                 TO RCHN-PROF-FOUND-SW
039900        MOVE SPACES              TO RCHN-PROF-LAST-IP
040000        MOVE SPACES              TO RCHN-PROF-LAST-LOCATION
040100        MOVE ZERO                TO RCHN-PROF-COUNT-1H
040200        MOVE ZERO                TO RCHN-PROF-COUNT-24H
040300        MOVE ZERO                TO RCHN-PROF-TOTAL-24H
040400     END-IF.
040500     CALL "TRFRCHN" USING WK-C-RCHNLINK.
040600     IF RCHN-IS-FRAUD
040700        MOVE "Y"                 TO WK-C-RULE-FRAUD-SW
040800     ELSE
040900        MOVE "N"                 TO WK-C-RULE-FRAUD-SW
041000     END-IF.
041100
041200 2499-CALL-RULECHAIN-EX.
041300 EXIT.
041400
041500*-------------------------------------------------------------*
041600* 2420-LOOKUP-USER-PROFILE - LINEAR SEARCH OF THE IN-MEMORY
041700*                             INDEX TABLE FOR THIS USER'S RRN.
041800*                             WHEN FOUND, RANDOM-READ USERPROF
041900*                             SO PROF-RECORD HOLDS THE CURRENT
042000*                             SNAPSHOT FOR 2800-UPDATE-PROFILE
042100*                             TO MODIFY LATER. WHEN NOT FOUND,
042200*                             INITIALIZE PROF-RECORD SO A NEW
042300*                             PROFILE CAN BE BUILT THERE.
042400*-------------------------------------------------------------*
042500 2420-LOOKUP-USER-PROFILE.
042600     MOVE "N"                    TO WK-C-PROF-FOUND-SW.
042700     MOVE ZERO                   TO WK-N-PROF-FOUND-RRN.
042800     IF WK-N-PROF-TABLE-COUNT > ZERO
042900        PERFORM 2450-SEARCH-PROFILE-SLOT
043000           THRU 2459-SEARCH-PROFILE-SLOT-EX
043100           VARYING WK-N-SUB-IX FROM 1 BY 1
043200              UNTIL WK-N-SUB-IX > WK-N-PROF-TABLE-COUNT
043300                 OR WK-PROF-FOUND
043400     END-IF.
043500     IF WK-PROF-FOUND
043600        MOVE "N"                 TO WK-C-PROF-NEW-SW
043700        MOVE WK-N-PROF-FOUND-RRN TO WK-N-PROF-RRN
043800        READ USERPROF
043900           INVALID KEY
044000              DISPLAY "TRFPROC - READ USERPROF ERROR - RRN "
044100                      WK-N-PROF-RRN
044200        END-READ
044300     ELSE
044400        MOVE "Y"                 TO WK-C-PROF-NEW-SW
044500        INITIALIZE                  PROF-RECORD
044600        MOVE TXN-USER-ID          TO PROF-USER-ID
044700        MOVE SPACES               TO PROF-LAST-IP
044800        MOVE SPACES               TO PROF-LAST-LOCATION
044900        MOVE ZERO                 TO PROF-TXN-COUNT-1H
045000        MOVE ZERO                 TO PROF-TXN-COUNT-24H
045100        MOVE ZERO                 TO PROF-TOTAL-AMOUNT-24H
045200        MOVE ZERO                 TO PROF-LAST-UPD-DATE
045300        MOVE "Y"                  TO PROF-REC-ACTIVE-SW
045400     END-IF.
045500
045600 2429-LOOKUP-USER-PROFILE-EX.
045700 EXIT.
045800
045900 2450-SEARCH-PROFILE-SLOT.
046000     IF WK-C-PROF-IX-USERID (WK-N-SUB-IX) = TXN-USER-ID
046100        MOVE "Y"                 TO WK-C-PROF-FOUND-SW
046200        MOVE WK-C-PROF-IX-RRN (WK-N-SUB-IX) TO WK-N-PROF-FOUND-RRN
046300     END-IF.
046400
046500 2459-SEARCH-PROFILE-SLOT-EX.
046600 EXIT.
046700
046800*-------------------------------------------------------------*
046900* 2500-COMBINE-ML-SCORE - COMBINEDSCORE = RULESCORE * 0.6 +
047000*                          MLPROBABILITY * 0.4. ISFRAUD WHEN
047100*                          THE COMBINED SCORE REACHES THE FRAUD
047200*                          THRESHOLD, OR THE RULE CHAIN ALONE
047300*                          ALREADY SAYS FRAUD, OR THE ML
047400*                          PROBABILITY ALONE REACHES ITS OWN
047500*                          THRESHOLD.
047600*-------------------------------------------------------------*
047700 2500-COMBINE-ML-SCORE.
047800     MOVE RCHN-RULE-SCORE        TO WK-N-RULE-SCORE-HOLD.
047900     MOVE TXN-ML-PROBABILITY     TO WK-N-ML-SCORE-HOLD.
048000     COMPUTE WK-N-RULES-PART ROUNDED =
048100        WK-N-RULE-SCORE-HOLD * RULES-WEIGHT.
048200     COMPUTE WK-N-ML-PART ROUNDED =
048300        WK-N-ML-SCORE-HOLD * ML-WEIGHT.
048400     COMPUTE WK-N-COMBINED-SCORE ROUNDED =
048500        WK-N-RULES-PART + WK-N-ML-PART.
048600     IF WK-N-ML-SCORE-HOLD >= ML-OWN-FRAUD-THRESHOLD
048700        MOVE "Y"                 TO WK-C-OWN-FRAUD-SW
048800     ELSE
048900        MOVE "N"                 TO WK-C-OWN-FRAUD-SW
049000     END-IF.
049100     IF WK-N-COMBINED-SCORE >= FRAUD-THRESHOLD
049200           OR WK-RULE-FRAUD-YES
049300           OR WK-OWN-FRAUD-YES
049400        MOVE "Y"                 TO WK-C-FINAL-FRAUD-SW
049500     ELSE
049600        MOVE "N"                 TO WK-C-FINAL-FRAUD-SW
049700     END-IF.
049800
049900 2599-COMBINE-ML-SCORE-EX.
050000 EXIT.
050100
050200*-------------------------------------------------------------*
050300* 2600-DERIVE-FINAL-DECISION - RISK LEVEL/ACTION FROM THE
050400*                               COMBINED SCORE, SAME THRESHOLDS
050500*                               TRFRCHN USES FOR THE RULE-ONLY
050600*                               SCORE, THEN BUILD THE RESULT
050700*                               REASON TEXT AND THE COMMA-JOINED
050800*                               TRIGGERED-RULE LIST.
050900*-------------------------------------------------------------*
051000 2600-DERIVE-FINAL-DECISION.
051100     IF WK-N-COMBINED-SCORE >= RISK-CRITICAL-THRESHOLD
051200        MOVE "CRITICAL"          TO RES-RISK-LEVEL
051300     ELSE
051400        IF WK-N-COMBINED-SCORE >= RISK-HIGH-THRESHOLD
051500           MOVE "HIGH"           TO RES-RISK-LEVEL
051600        ELSE
051700           IF WK-N-COMBINED-SCORE >= RISK-MEDIUM-THRESHOLD
051800              MOVE "MEDIUM"      TO RES-RISK-LEVEL
051900           ELSE
052000              MOVE "LOW"         TO RES-RISK-LEVEL
052100           END-IF
052200        END-IF
052300     END-IF.
052400     IF WK-FINAL-FRAUD-YES
052500        IF RES-RISK-LEVEL = "CRITICAL"
052600           MOVE "BLOCK_USER" TO RES-ACTION
052700        ELSE
052800           IF RES-RISK-LEVEL = "HIGH"
052900              MOVE "DECLINE"     TO RES-ACTION
053000           ELSE
053100              MOVE "REVIEW"      TO RES-ACTION
053200           END-IF
053300        END-IF
053400     ELSE
053500        IF RES-RISK-LEVEL = "HIGH" OR RES-RISK-LEVEL = "MEDIUM"
053600           MOVE "REVIEW"         TO RES-ACTION
053700        ELSE
053800           MOVE "APPROVE"        TO RES-ACTION
053900        END-IF
054000     END-IF.
054100     PERFORM 2650-BUILD-TRIG-LIST
054200        THRU 2659-BUILD-TRIG-LIST-EX.
054300     MOVE WK-C-TRIG-LIST         TO RES-TRIGGERED-RULES.
054400     MOVE WK-N-COMBINED-SCORE    TO WK-C-ML-EDIT.
054500     IF WK-FINAL-FRAUD-YES
054600        STRING "FRAUD - COMBINED SCORE "
054700               DELIMITED BY SIZE
054800               WK-C-ML-EDIT
054900               DELIMITED BY SIZE
055000               " - "
055100               DELIMITED BY SIZE
055200               RCHN-REASON
055300               DELIMITED BY SIZE
055400               INTO RES-REASON
055500     ELSE
055600        STRING "NOT FRAUD - COMBINED SCORE "
055700               DELIMITED BY SIZE
055800               WK-C-ML-EDIT
055900               DELIMITED BY SIZE
056000               " - "
056100               DELIMITED BY SIZE
056200               RCHN-REASON
056300               DELIMITED BY SIZE
056400               INTO RES-REASON
056500     END-IF.
056600
056700 2699-DERIVE-FINAL-DECISION-EX.
056800 EXIT.
056900
057000 2650-BUILD-TRIG-LIST.
057100     MOVE SPACES                 TO WK-C-TRIG-LIST.
057200     MOVE "N"                    TO WK-C-HAS-RULE-001.
057300     MOVE "N"                    TO WK-C-HAS-RULE-003.
057400     MOVE "N"                    TO WK-C-HAS-RULE-005.
057500     IF RCHN-TRIGGERED-COUNT = ZERO
057600        GO TO 2659-BUILD-TRIG-LIST-EX
057700     END-IF.
057800     PERFORM 2670-APPEND-TRIG-ID
057900        THRU 2679-APPEND-TRIG-ID-EX
058000        VARYING WK-N-SUB-IX FROM 1 BY 1
058100           UNTIL WK-N-SUB-IX > RCHN-TRIGGERED-COUNT
058200              OR WK-N-SUB-IX > 4.
058300
058400 2659-BUILD-TRIG-LIST-EX.
058500 EXIT.
058600
058700 2670-APPEND-TRIG-ID.
058800     MOVE RCHN-TRIG-RULE-ID (WK-N-SUB-IX) TO WK-C-RULEID-WORK.
058900     IF WK-C-RULEID-WORK = "RULE_001  "
059000        MOVE "Y"                 TO WK-C-HAS-RULE-001
059100     END-IF.
059200     IF WK-C-RULEID-WORK = "RULE_003  "
059300        MOVE "Y"                 TO WK-C-HAS-RULE-003
059400     END-IF.
059500     IF WK-C-RULEID-WORK = "RULE_005  "
059600        MOVE "Y"                 TO WK-C-HAS-RULE-005
059700     END-IF.
059800     IF WK-N-SUB-IX = 1
059900        STRING WK-C-RULEID-PFX WK-C-RULEID-SFX
060000               DELIMITED BY SIZE
060100               INTO WK-C-TRIG-LIST
060200     ELSE
060300        MOVE WK-C-TRIG-LIST      TO WK-C-TRIG-LIST-HOLD
060400        STRING WK-C-TRIG-LIST-HOLD DELIMITED BY SPACE
060500               ", "              DELIMITED BY SIZE
060600               WK-C-RULEID-PFX WK-C-RULEID-SFX
060700               DELIMITED BY SIZE
060800               INTO WK-C-TRIG-LIST
060900     END-IF.
061000
061100 2679-APPEND-TRIG-ID-EX.
061200 EXIT.
061300
061400*-------------------------------------------------------------*
061500* 2700-WRITE-RESULT - BUILD AND WRITE ONE RESULTOUT RECORD.
061600*-------------------------------------------------------------*
061700 2700-WRITE-RESULT.
061800     MOVE TXN-ID                 TO RES-TXN-ID.
061900     IF WK-FINAL-FRAUD-YES
062000        MOVE "Y"                 TO RES-IS-FRAUD
062100        ADD 1                    TO WK-N-FRAUD-COUNT
062200     ELSE
062300        MOVE "N"                 TO RES-IS-FRAUD
062400     END-IF.
062500     MOVE WK-N-COMBINED-SCORE    TO RES-FRAUD-SCORE.
062600     ADD TXN-AMOUNT               TO WK-N-TOTAL-AMOUNT.
062700     IF WK-FINAL-FRAUD-YES
062800        ADD TXN-AMOUNT            TO WK-N-FLAGGED-AMOUNT
062900     END-IF.
063000     WRITE RES-RECORD.
063100     IF NOT WK-C-SUCCESSFUL
063200        DISPLAY "TRFPROC - WRITE ERROR - RESULTOUT"
063300        DISPLAY "FILE-STATUS IS " WK-C-FILE-STATUS
063400     END-IF.
063500
063600 2799-WRITE-RESULT-EX.
063700 EXIT.
063800
063900*-------------------------------------------------------------*
064000* 2800-UPDATE-PROFILE - REFRESH THE USER'S ROLLING PROFILE.
064100*                        WHEN IT ALREADY EXISTED, REWRITE THE
064200*                        EXISTING RRN. WHEN IT IS A FIRST-SEEN
064300*                        USER, WRITE A NEW SLOT AT THE NEXT
064400*                        RRN AND ADD IT TO THE IN-MEMORY INDEX
064500*                        TABLE SO LATER TRANSACTIONS IN THIS
064600*                        SAME RUN CAN FIND IT.
064700*-------------------------------------------------------------*
064800 2800-UPDATE-PROFILE.
064900     MOVE TXN-IP-ADDRESS          TO PROF-LAST-IP.
065000     MOVE TXN-LOCATION            TO PROF-LAST-LOCATION.
065100     MOVE TXN-DATE                TO PROF-LAST-UPD-DATE.
065200     IF WK-PROF-IS-NEW
065300        MOVE 1                    TO PROF-TXN-COUNT-1H
065400        MOVE 1                    TO PROF-TXN-COUNT-24H
065500        MOVE TXN-AMOUNT           TO PROF-TOTAL-AMOUNT-24H
065600     ELSE
065700        ADD 1                     TO PROF-TXN-COUNT-1H
065800        ADD 1                     TO PROF-TXN-COUNT-24H
065900        ADD TXN-AMOUNT            TO PROF-TOTAL-AMOUNT-24H
066000     END-IF.
066100     IF WK-PROF-IS-NEW
066200        MOVE WK-N-PROF-NEXT-RRN   TO WK-N-PROF-RRN
066300        WRITE PROF-RECORD
066400        IF NOT WK-C-SUCCESSFUL
066500           DISPLAY "TRFPROC - WRITE ERROR - USERPROF"
066600           DISPLAY "FILE-STATUS IS " WK-C-FILE-STATUS
066700        END-IF
066800        ADD 1                     TO WK-N-PROF-TABLE-COUNT
066900        MOVE PROF-USER-ID
067000           TO WK-C-PROF-IX-USERID (WK-N-PROF-TABLE-COUNT)
067100        MOVE WK-N-PROF-RRN
067200           TO WK-C-PROF-IX-RRN (WK-N-PROF-TABLE-COUNT)
067300        ADD 1                     TO WK-N-PROF-NEXT-RRN
067400     ELSE
067500        MOVE WK-N-PROF-FOUND-RRN  TO WK-N-PROF-RRN
067600        REWRITE PROF-RECORD
067700        IF NOT WK-C-SUCCESSFUL
067800           DISPLAY "TRFPROC - REWRITE ERROR - USERPROF"
067900           DISPLAY "FILE-STATUS IS " WK-C-FILE-STATUS
068000        END-IF
068100     END-IF.
068200
068300 2899-UPDATE-PROFILE-EX.
068400 EXIT.
068500
068600*-------------------------------------------------------------*
068700* 2900-WRITE-ALERT - BUILT ONLY WHEN THE FINAL VERDICT IS
068800*                     FRAUD. ALERT TYPE IS CHOSEN FIRST-MATCH-
068900*                     WINS: ML PROBABILITY OVER ITS OWN
069000*                     THRESHOLD BEATS RULE_001 (AMOUNT), WHICH
069100*                     BEATS RULE_003 (VELOCITY), WHICH BEATS
069200*                     RULE_005 (LOCATION) - ANYTHING ELSE IS
069300*                     RULE_BASED. SEVERITY MIRRORS THE RISK
069400*                     LEVEL ON THE RESULT RECORD.
069500*-------------------------------------------------------------*
069600 2900-WRITE-ALERT.
069700     ADD 1                        TO WK-N-ALERT-SEQ.
069800     ADD 1                        TO WK-N-ALERT-COUNT.
069900     MOVE "ALERT-"                TO ALRT-ALERT-PFX.
070000     MOVE WK-N-ALERT-SEQ          TO ALRT-ALERT-SEQ.
070100     MOVE TXN-ID                  TO ALRT-TXN-ID.
070200     MOVE TXN-USER-ID             TO ALRT-USER-ID.
070300     MOVE TXN-AMOUNT              TO ALRT-AMOUNT.
070400     MOVE TXN-CURRENCY            TO ALRT-CURRENCY.
070500     MOVE RES-RISK-LEVEL          TO ALRT-SEVERITY.
070600     MOVE WK-N-COMBINED-SCORE     TO ALRT-FRAUD-SCORE.
070700     MOVE RES-REASON              TO ALRT-DESCRIPTION.
070800     IF WK-OWN-FRAUD-YES
070900        MOVE "ML_DETECTION"       TO ALRT-ALERT-TYPE
071000     ELSE
071100        IF WK-C-HAS-RULE-001 = "Y"
071200           MOVE "HIGH_AMOUNT"     TO ALRT-ALERT-TYPE
071300        ELSE
071400           IF WK-C-HAS-RULE-003 = "Y"
071500              MOVE "VELOCITY_BREACH" TO ALRT-ALERT-TYPE
071600           ELSE
071700              IF WK-C-HAS-RULE-005 = "Y"
071800                 MOVE "LOCATION_ANOMALY" TO ALRT-ALERT-TYPE
071900              ELSE
072000                 MOVE "RULE_BASED"    TO ALRT-ALERT-TYPE
072100              END-IF
072200           END-IF
072300        END-IF
072400     END-IF.
072500     WRITE ALRT-RECORD.
072600     IF NOT WK-C-SUCCESSFUL
072700        DISPLAY "TRFPROC - WRITE ERROR - ALERTOUT"
072800        DISPLAY "FILE-STATUS IS " WK-C-FILE-STATUS
072900     END-IF.
073000
073100 2999-WRITE-ALERT-EX.
073200 EXIT.
073300
073400*-------------------------------------------------------------*
073500* 9000-TERMINATION - PRINT THE END-OF-RUN CONTROL TOTALS AND
073600*                     CLOSE THE FOUR FILES.
073700*-------------------------------------------------------------*
073800 9000-TERMINATION.
073900     PERFORM 9100-PRINT-CONTROL-TOTALS
074000        THRU 9199-PRINT-CONTROL-TOTALS-EX.
074100     CLOSE TRANXIN.
074200     CLOSE USERPROF.
074300     CLOSE RESULTOUT.
074400     CLOSE ALERTOUT.
074500
074600 9099-TERMINATION-EX.
074700 EXIT.
074800
074900 9100-PRINT-CONTROL-TOTALS.
075000     DISPLAY "TRFPROC - END OF RUN CONTROL TOTALS".
075100     DISPLAY "TRANSACTIONS READ........... " WK-N-READ-COUNT.
075200     DISPLAY "TRANSACTIONS REJECTED....... " WK-N-REJECT-COUNT.
075300     DISPLAY "TRANSACTIONS FLAGGED FRAUD.. " WK-N-FRAUD-COUNT.
075400     DISPLAY "ALERTS WRITTEN............... " WK-N-ALERT-COUNT.
075500     DISPLAY "TOTAL AMOUNT PROCESSED....... " WK-N-TOTAL-AMOUNT.
075600     DISPLAY "TOTAL AMOUNT FLAGGED......... " WK-N-FLAGGED-AMOUNT.
075700
075800 9199-PRINT-CONTROL-TOTALS-EX.
075900 EXIT.
