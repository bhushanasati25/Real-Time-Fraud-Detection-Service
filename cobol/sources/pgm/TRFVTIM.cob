000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVTIM.
000500 AUTHOR.         SUBRA K C HO.
000600 INSTALLATION.   TRF CASH MANAGEMENT - BATCH SUPPORT UNIT.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - INTERNAL BANK USE ONLY.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : CALLED RULE SUBROUTINE - FLAGS A TRANSACTION
001200*              OCCURRING IN THE 01:00-05:00 UTC "NIGHT" WINDOW,
001300*              WITH AN EXTRA SCORE BUMP WHEN THE TRANSACTION DATE
001400*              ALSO FALLS ON A WEEKEND (RULE_004). CALLS TRFDTUT
001500*              FOR THE HOUR-OF-DAY/DAY-OF-WEEK BUCKETS AND RETURNS
001600*              A TRIGGERED FLAG/SCORE/MESSAGE TO THE CALLING
001700*              TRFRCHN RULE CHAIN VIA WK-C-RULELINK.
001800*-----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*===================================================================
002100* TAG     DEV      DATE        DESCRIPTION
002200* ------  -------  ----------  --------------------------------
002300* FR1A00  SUBKCH   14/03/1990  INITIAL VERSION - NIGHT WINDOW ONLY
002400* FR1B01  SUBKCH   03/02/1991  ADD WEEKEND SCORE BUMP, CALLS THE
002500*                              NEW TRFDTUT COMMON ROUTINE
002600* FR1Y2K  SUBKCH   09/10/1998  Y2K REVIEW - RL-TXN-DATE ALREADY
002700*                              CCYYMMDD, NO CHANGE REQUIRED
002800* FR2A00  LIMCBH   02/11/2005  STANDARDIZE RETURN MESSAGE TEXT TO
002900*                              MATCH THE OTHER TRFV RULES
003000*===================================================================
003100*
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003800                      ON  STATUS IS U0-ON
003900                      OFF STATUS IS U0-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    NO FILES - PURE COMPUTE ROUTINE, CALLS TRFDTUT.
004400***************
004500 DATA DIVISION.
004600***************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                      PIC X(24) VALUE
005000     "** PROGRAM TRFVTIM   **".
005100
005200 78  NIGHT-BASE-SCORE            VALUE 0.2.
005300 78  WEEKEND-BUMP-SCORE          VALUE 0.1.
005400
005500 01  WK-C-CALL-LITERALS.
005600     05  WK-C-TRFDTUT-PGM        PIC X(08) VALUE "TRFDTUT".
005700
005800     COPY DTLINK.
005900
006000 01  WK-N-CTR-AREA.
006100     05  WK-N-CALL-COUNT         PIC 9(07) COMP VALUE ZERO.
006120*
006140* ALTERNATE VIEW - THE CALL COUNTER'S FIRST BYTE, PEEKED AT BY THE
006150* OPERATIONS TRACE DUMP TO SHOW THE BINARY FIELD'S LOW-ORDER BYTE.
006160     05  WK-C-CALL-COUNT-PEEK REDEFINES WK-N-CALL-COUNT.
006170         10  FILLER                  PIC X(01).
006200     05  WK-N-TRIGGER-COUNT      PIC 9(07) COMP VALUE ZERO.
006300     05  FILLER                  PIC X(04).
006400
006500* ALTERNATE VIEW - CALL/TRIGGER COUNTERS AS ONE 14-DIGIT FIELD
006600* FOR THE END-OF-DAY OPERATIONS DUMP.
006700     05  WK-N-CTR-COMBINED REDEFINES WK-N-CTR-AREA.
006800         10  WK-N-CTR-COMBINED-VAL  PIC 9(14) COMP.
006900
007000 01  WK-N-SCORE-AREA.
007100     05  WK-N-SCORE-TOTAL        PIC S9(1)V9(4) COMP-3 VALUE ZERO.
007200
007300* ALTERNATE VIEW - THE RUNNING SCORE TOTAL AS A SIGNED DISPLAY
007400* NUMBER FOR THE OPERATIONS TRACE DISPLAY.
007500     05  WK-C-SCORE-DISPLAY REDEFINES WK-N-SCORE-AREA.
007600         10  FILLER                  PIC X(01).
007700
007800****************
007900 LINKAGE SECTION.
008000****************
008100     COPY RULELINK.
008200 EJECT
008300********************************************
008400 PROCEDURE DIVISION USING WK-C-RULELINK.
008500********************************************
008600 MAIN-MODULE.
008700     PERFORM A000-EVALUATE-TIME
008800        THRU A099-EVALUATE-TIME-EX.
008900 GOBACK.
009000
009100*-------------------------------------------------------------*
009200* A000-EVALUATE-TIME - RULE_004 : TIME ANOMALY RULE
009300*-------------------------------------------------------------*
009400 A000-EVALUATE-TIME.
009500     ADD 1                       TO WK-N-CALL-COUNT.
009600     INITIALIZE                  RL-OUTPUT-AREA.
009700     MOVE "N"                    TO RL-TRIGGERED-SW.
009800     MOVE ZERO                   TO RL-RULE-SCORE.
009900     MOVE ZERO                   TO WK-N-SCORE-TOTAL.
010000     MOVE SPACES                 TO RL-RULE-MESSAGE.
010100
010200     MOVE RL-TXN-DATE             TO DT-CCYYMMDD.
010300     MOVE RL-TXN-TIME             TO DT-HHMMSS.
010400
010500     CALL WK-C-TRFDTUT-PGM USING WK-C-DTLINK.
010600
010700     IF NOT DT-IS-NIGHT
010800        GO TO A099-EVALUATE-TIME-EX
010900     END-IF.
011000
011100     MOVE "Y"                    TO RL-TRIGGERED-SW.
011200     MOVE NIGHT-BASE-SCORE       TO WK-N-SCORE-TOTAL.
011300     ADD 1                       TO WK-N-TRIGGER-COUNT.
011400     MOVE "TRANSACTION OCCURRED IN THE NIGHT WINDOW "
011500                                    TO RL-RULE-MESSAGE.
011600
011700     IF DT-IS-WEEKEND
011800        ADD WEEKEND-BUMP-SCORE   TO WK-N-SCORE-TOTAL
011900        MOVE
012000     "TRANSACTION OCCURRED IN THE NIGHT WINDOW ON WEEKEND "
012100                                    TO RL-RULE-MESSAGE
012200     END-IF.
012300
012400     MOVE WK-N-SCORE-TOTAL        TO RL-RULE-SCORE.
012500
012600 A099-EVALUATE-TIME-EX.
012700 EXIT.
