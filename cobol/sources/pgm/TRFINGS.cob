000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFINGS.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   TRF CASH MANAGEMENT - BATCH SUPPORT UNIT.
000700 DATE-WRITTEN.   23 SEP 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - INTERNAL BANK USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE DEFAULTS AND ENRICHES AN INBOUND
001200*               TRANSACTION RECORD (TXN-RECORD) BEFORE IT IS
001300*               HANDED TO TRFVALD FOR VALIDATION AND ON TO
001400*               TRFRCHN FOR RULE EVALUATION.  CALLED ONCE PER
001500*               TRANSACTION BY TRFPROC.  PURE COMPUTE ROUTINE -
001510*               NO FILES OF ITS OWN.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* FR1A00  SUBKCH   23/09/1990  INITIAL VERSION - DEFAULT TXN-ID
002400*                              AND CURRENCY ONLY
002500* FR1B01  SUBKCH   12/12/1992  ADD TYPE/CHANNEL DEFAULTING PER
002600*                              FRAUD DESK REQUEST #141
002700* FR1Y2K  SUBKCH   09/10/1998  Y2K REVIEW - TXN-DATE/TXN-TIME ARE
002800*                              ONLY DEFAULTED FOR TYPE-CHANNEL
002900*                              CHECKS, NOT REFERENCED FOR CENTURY,
003000*                              NO CHANGE REQUIRED
003100* MPIDCK  DCKABINGUE 15/08/2001 MEPS PHASE 1 MODS - CHANGED EXIT
003200*                              COMMAND TO GOBACK SO THIS ROUTINE
003300*                              CAN ALSO BE CALLED FROM THE CL
003400*                              EXIT PROGRAM COMMAND
003500* FR2A01  LIMCBH   02/11/2005  SYNTHESIZED TXN-ID NOW INCLUDES
003600*                              THE RUN SEQUENCE, NOT JUST THE
003700*                              SYSTEM CLOCK, TO GUARANTEE
003800*                              UNIQUENESS WITHIN A RUN
003900* FR4C02  OOIMBH   06/09/2009  ADD A400-STAMP-RECEIVED-TIME - THE
004000*                              RECEIVED DATE/TIME WAS NEVER ACTUALLY
004100*                              STAMPED ON THE RECORD DESPITE THE
004200*                              FR1Y2K NOTE ABOVE.  TXN-RECEIVED-DATE/
004300*                              TXN-RECEIVED-TIME ADDED TO TXNREC
004400*                              AND STAMPED HERE FROM THE SYSTEM CLOCK
004500*---------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005400                      ON  STATUS IS U0-ON
005500                      OFF STATUS IS U0-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    NO FILES - PURE COMPUTE ROUTINE.
006100
006200 EJECT
006300***************
006400 DATA DIVISION.
006500***************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER              PIC X(24)  VALUE
006900     "** PROGRAM TRFINGS   **".
007000
007100 01  WK-C-DEFAULT-LITERALS.
007200     05  WK-C-DEFAULT-CURRENCY   PIC X(03) VALUE "USD".
007300     05  WK-C-DEFAULT-TYPE       PIC X(10) VALUE "PURCHASE".
007400     05  WK-C-DEFAULT-CHANNEL    PIC X(10) VALUE "ONLINE".
007500
007600 01  WK-N-SEQ-AREA.
007700     05  WK-N-INGEST-SEQ         PIC 9(07) COMP VALUE ZERO.
007800*
007900* ALTERNATE VIEW - THE RUNNING INGEST SEQUENCE NUMBER'S FIRST
008000* BYTE, PEEKED AT BY THE OPERATIONS TRACE DUMP TO SHOW THE
008100* BINARY FIELD'S LOW-ORDER BYTE.
008200     05  WK-C-INGEST-SEQ-PEEK REDEFINES WK-N-INGEST-SEQ.
008300         10  FILLER                  PIC X(01).
008400
008500 01  WK-C-SYNTH-ID.
008600     05  WK-C-SYNTH-PFX          PIC X(04) VALUE "TXN-".
008700     05  WK-C-SYNTH-SEQ          PIC 9(07).
008800     05  FILLER                  PIC X(09).
008900
009000* ALTERNATE VIEW - THE SYNTHESIZED ID AS A SINGLE 20-BYTE FIELD
009100* FOR THE MOVE INTO TXN-ID.
009200     05  WK-C-SYNTH-ID-WHOLE REDEFINES WK-C-SYNTH-ID.
009300         10  FILLER                  PIC X(20).
009400
009500 01  WK-C-DEFAULT-GRP.
009600     05  WK-C-DEFAULT-TYPE-CHAN  PIC X(20) VALUE
009700         "PURCHASE  ONLINE    ".
009800
009900* ALTERNATE VIEW - THE COMBINED TYPE+CHANNEL DEFAULT LITERAL
010000* SPLIT BACK INTO ITS TWO 10-BYTE HALVES, FOR THE OPERATIONS
010100* TRACE DUMP.
010200     05  WK-C-DEFAULT-TC-GRP REDEFINES WK-C-DEFAULT-TYPE-CHAN.
010300         10  WK-C-DEFAULT-TC-TYPE    PIC X(10).
010400         10  WK-C-DEFAULT-TC-CHAN    PIC X(10).
010500
010600 01  WK-C-SYSCLOCK-AREA.
010700     05  WK-C-SYSDATE-CCYYMMDD   PIC 9(08).
010800     05  WK-C-SYSTIME-RAW        PIC 9(08).
010900*
011000* ALTERNATE VIEW - THE RAW ACCEPT-FROM-TIME VALUE (HHMMSSHH)
011100* SPLIT INTO THE USABLE HHMMSS AND THE DISCARDED HUNDREDTHS.
011200     05  WK-C-SYSTIME-GRP REDEFINES WK-C-SYSTIME-RAW.
011300         10  WK-C-SYSTIME-HHMMSS     PIC 9(06).
011400         10  WK-C-SYSTIME-HUNDS      PIC 9(02).
011500 EJECT
011600 LINKAGE SECTION.
011700*****************
011800     COPY TXNREC.
011900 EJECT
012000********************************************
012100 PROCEDURE DIVISION USING TXN-RECORD.
012200********************************************
012300 MAIN-MODULE.
012400     PERFORM A100-DEFAULT-TXNID
012500        THRU A199-DEFAULT-TXNID-EX.
012600     PERFORM A200-DEFAULT-CURRENCY
012700        THRU A299-DEFAULT-CURRENCY-EX.
012800     PERFORM A300-DEFAULT-TYPE-CHANNEL
012900        THRU A399-DEFAULT-TYPE-CHANNEL-EX.
013000     PERFORM A400-STAMP-RECEIVED-TIME
013100        THRU A499-STAMP-RECEIVED-TIME-EX.
013200 GOBACK.
013300
013400*---------------------------------------------------------------*
013500 A100-DEFAULT-TXNID.
013600*    SYNTHESIZE A TRANSACTION ID WHEN THE INBOUND RECORD ARRIVED
013700*    WITH NONE.
013800*---------------------------------------------------------------*
013900     IF TXN-ID = SPACES
014000        ADD 1                 TO WK-N-INGEST-SEQ
014100        MOVE WK-N-INGEST-SEQ  TO WK-C-SYNTH-SEQ
014200        MOVE WK-C-SYNTH-ID-WHOLE TO TXN-ID
014300     END-IF.
014400
014500 A199-DEFAULT-TXNID-EX.
014600 EXIT.
014700
014800*---------------------------------------------------------------*
014900 A200-DEFAULT-CURRENCY.
015000*    DEFAULT CURRENCY TO USD WHEN THE INBOUND RECORD ARRIVED
015100*    WITH NONE.
015200*---------------------------------------------------------------*
015300     IF TXN-CURRENCY = SPACES
015400        MOVE WK-C-DEFAULT-CURRENCY TO TXN-CURRENCY
015500     END-IF.
015600
015700 A299-DEFAULT-CURRENCY-EX.
015800 EXIT.
015900
016000*---------------------------------------------------------------*
016100 A300-DEFAULT-TYPE-CHANNEL.
016200*    DEFAULT TRANSACTION TYPE TO PURCHASE AND CHANNEL TO ONLINE
016300*    WHEN THE INBOUND RECORD ARRIVED WITH EITHER BLANK.
016400*---------------------------------------------------------------*
016500     IF TXN-TRANSACTION-TYPE = SPACES
016600        MOVE WK-C-DEFAULT-TYPE    TO TXN-TRANSACTION-TYPE
016700     END-IF.
016800
016900     IF TXN-CHANNEL = SPACES
017000        MOVE WK-C-DEFAULT-CHANNEL TO TXN-CHANNEL
017100     END-IF.
017200
017300 A399-DEFAULT-TYPE-CHANNEL-EX.
017400 EXIT.
017500
017600*---------------------------------------------------------------*
017700 A400-STAMP-RECEIVED-TIME.
017800*    STAMP THE RECORD WITH THE SYSTEM CLOCK DATE/TIME AT WHICH
017900*    THIS BATCH ACTUALLY INGESTED IT - SEPARATE FROM TXN-DATE/
018000*    TXN-TIME, WHICH ARE THE TRANSACTION'S OWN REPORTED DATE AND
018100*    TIME AS CARRIED IN FROM THE FEED.
018200*---------------------------------------------------------------*
018300     ACCEPT WK-C-SYSDATE-CCYYMMDD FROM DATE YYYYMMDD.
018400     ACCEPT WK-C-SYSTIME-RAW     FROM TIME.
018500     MOVE WK-C-SYSDATE-CCYYMMDD  TO TXN-RECEIVED-DATE.
018600     MOVE WK-C-SYSTIME-HHMMSS    TO TXN-RECEIVED-TIME.
018700
018800 A499-STAMP-RECEIVED-TIME-EX.
018900 EXIT.
