000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVELC.
000500 AUTHOR.         SUBRA K C HO.
000600 INSTALLATION.   TRF CASH MANAGEMENT - BATCH SUPPORT UNIT.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - INTERNAL BANK USE ONLY.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : CALLED RULE SUBROUTINE - CHECKS A USER'S TRANSACTION
001200*              VELOCITY (COUNT IN THE LAST HOUR AND RUNNING 24 HOUR
001300*              TOTAL AMOUNT) AGAINST THE FIXED VELOCITY LIMITS
001400*              (RULE_003) AND RETURNS A TRIGGERED FLAG/SCORE/
001500*              MESSAGE TO THE CALLING TRFRCHN RULE CHAIN VIA
001600*              WK-C-RULELINK. PROFILE SNAPSHOT ARRIVES ALREADY
001700*              POPULATED BY TRFPROC - THIS ROUTINE DOES NOT OPEN
001800*              USERPROF ITSELF.
001900*-----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*===================================================================
002200* TAG     DEV      DATE        DESCRIPTION
002300* ------  -------  ----------  --------------------------------
002400* FR1A00  SUBKCH   14/03/1990  INITIAL VERSION - COUNT LIMIT ONLY
002500* FR1B01  SUBKCH   19/09/1991  ADD ROLLING 24 HOUR AMOUNT LIMIT
002600*                              PER FRAUD DESK REQUEST #121
002700* FR1Y2K  SUBKCH   09/10/1998  Y2K REVIEW - PROFILE LAST-UPD-DATE
002800*                              ALREADY CCYYMMDD, NO CHANGE NEEDED
002900* FR2A00  LIMCBH   02/11/2005  STANDARDIZE RETURN MESSAGE TEXT TO
003000*                              MATCH THE OTHER TRFV RULES
003100* FR3B01  TANWHL   21/02/2007  SCORE ON THE AMOUNT LEG NOW TAKES
003200*                              THE GREATER OF ITSELF AND THE COUNT
003300*                              LEG SCORE RATHER THAN ADDING
003400*===================================================================
003500*
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004200                      ON  STATUS IS U0-ON
004300                      OFF STATUS IS U0-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    NO FILES - PROFILE SNAPSHOT ARRIVES VIA WK-C-RULELINK.
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                      PIC X(24) VALUE
005400     "** PROGRAM TRFVELC   **".
005500
005600 78  MAX-TXN-PER-HOUR            VALUE 10.
005700 78  MAX-AMOUNT-24H              VALUE 25000.00.
005800 78  COUNT-LEG-SCORE             VALUE 0.6.
005900 78  AMOUNT-LEG-SCORE            VALUE 0.5.
006000
006100 01  WK-C-WORK-AREA.
006200     05  WS-N-USERID-PRESENT-SW  PIC X(01) VALUE "N".
006300         88  WS-USERID-PRESENT       VALUE "Y".
006400         88  WS-USERID-ABSENT        VALUE "N".
006500     05  WS-N-COUNT-HIT-SW       PIC X(01) VALUE "N".
006600         88  WS-COUNT-HIT             VALUE "Y".
006700     05  WS-N-AMOUNT-HIT-SW      PIC X(01) VALUE "N".
006800         88  WS-AMOUNT-HIT            VALUE "Y".
006900     05  FILLER                  PIC X(05).
007000
007100 01  WK-N-PROJECTED-AREA.
007200     05  WK-N-PROJECTED-24H-AMT  PIC S9(13)V9(4) COMP-3.
007300
007400* ALTERNATE VIEW - PROJECTED 24-HOUR TOTAL AS A STRAIGHT DISPLAY
007500* NUMBER FOR THE OPERATIONS TRACE DISPLAY.
007600     05  WK-C-PROJECTED-DISPLAY  REDEFINES WK-N-PROJECTED-AREA.
007700         10  WK-C-PROJECTED-SIGN     PIC X(01).
007800         10  FILLER                  PIC X(07).
007900
008000 01  WK-N-CTR-AREA.
008100     05  WK-N-CALL-COUNT         PIC 9(07) COMP VALUE ZERO.
008200     05  WK-N-TRIGGER-COUNT      PIC 9(07) COMP VALUE ZERO.
008300     05  FILLER                  PIC X(04).
008400
008500* ALTERNATE VIEW - CALL/TRIGGER COUNTERS AS ONE 14-DIGIT FIELD
008600* FOR THE END-OF-DAY OPERATIONS DUMP.
008700     05  WK-N-CTR-COMBINED REDEFINES WK-N-CTR-AREA.
008800         10  WK-N-CTR-COMBINED-VAL  PIC 9(14) COMP.
008900
009000 01  WK-N-HOLD-SCORE             PIC S9(1)V9(4) COMP-3 VALUE ZERO.
009020*
009040* ALTERNATE VIEW - THE HELD SCORE'S FIRST BYTE, PEEKED AT BY THE
009050* OPERATIONS TRACE DUMP TO SHOW THE PACKED SIGN/ZONE NIBBLE.
009060 01  WK-C-HOLD-SCORE-PEEK REDEFINES WK-N-HOLD-SCORE.
009070     05  FILLER                  PIC X(01).
009100
009200****************
009300 LINKAGE SECTION.
009400****************
009500     COPY RULELINK.
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-C-RULELINK.
009900********************************************
010000 MAIN-MODULE.
010100     PERFORM A000-EVALUATE-VELOCITY
010200        THRU A099-EVALUATE-VELOCITY-EX.
010300 GOBACK.
010400
010500*-------------------------------------------------------------*
010600* A000-EVALUATE-VELOCITY - RULE_003 : VELOCITY RULE
010700*-------------------------------------------------------------*
010800 A000-EVALUATE-VELOCITY.
010900     ADD 1                       TO WK-N-CALL-COUNT.
011000     INITIALIZE                  RL-OUTPUT-AREA.
011100     MOVE "N"                    TO RL-TRIGGERED-SW.
011200     MOVE ZERO                   TO RL-RULE-SCORE.
011300     MOVE SPACES                 TO RL-RULE-MESSAGE.
011400     MOVE "N"                    TO WS-N-COUNT-HIT-SW.
011500     MOVE "N"                    TO WS-N-AMOUNT-HIT-SW.
011600     MOVE "Y"                    TO WS-N-USERID-PRESENT-SW.
011700
011800     IF RL-USER-ID = SPACES
011900        MOVE "N"                 TO WS-N-USERID-PRESENT-SW
012000     END-IF.
012100
012200     IF WS-USERID-ABSENT
012300        GO TO A099-EVALUATE-VELOCITY-EX
012400     END-IF.
012500
012600     IF RL-PROF-COUNT-1H >= MAX-TXN-PER-HOUR
012700        MOVE "Y"                 TO WS-N-COUNT-HIT-SW
012800     END-IF.
012900
013000     COMPUTE WK-N-PROJECTED-24H-AMT =
013100             RL-PROF-TOTAL-24H + RL-AMOUNT.
013200
013300     IF WK-N-PROJECTED-24H-AMT > MAX-AMOUNT-24H
013400        MOVE "Y"                 TO WS-N-AMOUNT-HIT-SW
013500     END-IF.
013600
013700     IF WS-COUNT-HIT
013800        MOVE "Y"                 TO RL-TRIGGERED-SW
013900        MOVE COUNT-LEG-SCORE     TO RL-RULE-SCORE
014000        ADD 1                    TO WK-N-TRIGGER-COUNT
014100        STRING "TRANSACTION COUNT LIMIT EXCEEDED IN LAST HOUR "
014200               DELIMITED BY SIZE
014300               INTO RL-RULE-MESSAGE
014400     END-IF.
014500
014600     IF WS-AMOUNT-HIT
014700        MOVE "Y"                 TO RL-TRIGGERED-SW
014800        MOVE RL-RULE-SCORE       TO WK-N-HOLD-SCORE
014900        IF AMOUNT-LEG-SCORE > WK-N-HOLD-SCORE
015000           MOVE AMOUNT-LEG-SCORE TO RL-RULE-SCORE
015100        END-IF
015200        IF WS-COUNT-HIT
015300           MOVE
015400    "COUNT AND 24 HOUR AMOUNT LIMITS BOTH EXCEEDED    "
015500                                    TO RL-RULE-MESSAGE
015600        ELSE
015700           ADD 1                 TO WK-N-TRIGGER-COUNT
015800           MOVE "24 HOUR AMOUNT LIMIT EXCEEDED "
015900                                    TO RL-RULE-MESSAGE
016000        END-IF
016100     END-IF.
016200
016300 A099-EVALUATE-VELOCITY-EX.
016400 EXIT.
