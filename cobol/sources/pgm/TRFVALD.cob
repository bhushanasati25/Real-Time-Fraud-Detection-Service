000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVALD.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   TRF CASH MANAGEMENT - BATCH SUPPORT UNIT.
000700 DATE-WRITTEN.   26 OCT 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - INTERNAL BANK USE ONLY.
001000*
001100*DESCRIPTION :  FIELD-LEVEL VALIDATION OF AN INBOUND TRANSACTION
001200*               RECORD (TXN-RECORD) ONCE TRFINGS HAS DEFAULTED IT.
001300*               ALL VIOLATIONS ARE COLLECTED - NONE OF THE CHECKS
001400*               SHORT-CIRCUITS ON THE FIRST FAILURE - SO TRFPROC CAN
001500*               REPORT THE FULL SET OF REASONS A TRANSACTION WAS
001600*               REJECTED.  CALLED ONCE PER TRANSACTION BY TRFPROC,
001700*               AFTER TRFINGS AND BEFORE TRFRCHN.  PURE COMPUTE
001710*               ROUTINE - NO FILES OF ITS OWN.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* FR1A00  SUBKCH   26/10/1990  INITIAL VERSION - AMOUNT AND USER ID
002700*                              CHECKS ONLY
002800* FR1B01  SUBKCH   12/12/1992  ADD CURRENCY, IP ADDRESS AND CARD
002900*                              LAST-FOUR CHECKS PER FRAUD DESK
003000*                              REQUEST #141
003100* FR1Y2K  SUBKCH   09/10/1998  Y2K REVIEW - TXN-DATE NOT REFERENCED
003200*                              BY THIS ROUTINE, NO CHANGE REQUIRED
003300* MPIDCK  DCKABINGUE 15/08/2001 MEPS PHASE 1 MODS - CHANGED EXIT
003400*                              COMMAND TO GOBACK SO THIS ROUTINE
003500*                              CAN ALSO BE CALLED FROM THE CL
003600*                              EXIT PROGRAM COMMAND
003700* FR2A01  LIMCBH   02/11/2005  ADD LATITUDE/LONGITUDE BOTH-OR-NEITHER
003800*                              CHECK FOR THE NEW GEO-TAGGED FEEDS
003900* FR3B01  TANWHL   21/02/2007  CURRENCY CHECK NOW REJECTS EMBEDDED
004000*                              SPACES - PRIOR VERSION PASSED "US  "
004100* FR4C02  OOIMBH   06/09/2009  TXN-LATLONG-SW WAS NEVER SET BY THE
004200*                              FEED - THE BOTH-OR-NEITHER CHECK WAS
004300*                              SILENTLY SKIPPED WHENEVER THE INPUT
004400*                              BYTE IN THAT COLUMN CAME UP "N".
004500*                              C500 NOW DERIVES THE SWITCH ITSELF
004600*                              FROM TXN-LATITUDE/TXN-LONGITUDE AND
004700*                              FLAGS A MISMATCH AS A VIOLATION.
004800*---------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.     CLASS VALD-USERID-CHARS IS "0" THRU "9"
005700                      "A" THRU "Z" "a" THRU "z" "_" "-"
005800                     CLASS VALD-IP-CHARS IS "0" THRU "9"
005900                      "A" THRU "F" "a" THRU "f" "." ":"
006000                     UPSI-0 IS UPSI-SWITCH-0
006100                       ON  STATUS IS U0-ON
006200                       OFF STATUS IS U0-OFF.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    NO FILES - PURE COMPUTE ROUTINE.
006700
006800 EJECT
006900***************
007000 DATA DIVISION.
007100***************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER              PIC X(24)  VALUE
007500     "** PROGRAM TRFVALD   **".
007600
007700 78  AMOUNT-MINIMUM              VALUE 0.01.
007800 78  AMOUNT-MAXIMUM              VALUE 10000000.00.
007900 78  LATITUDE-MINIMUM            VALUE -90.
008000 78  LATITUDE-MAXIMUM            VALUE 90.
008100 78  LONGITUDE-MINIMUM           VALUE -180.
008200 78  LONGITUDE-MAXIMUM           VALUE 180.
008300
008400 01  WK-N-CTR-AREA.
008500     05  WK-N-CALL-COUNT         PIC 9(07) COMP VALUE ZERO.
008600     05  WK-N-REJECT-COUNT       PIC 9(07) COMP VALUE ZERO.
008700     05  FILLER                  PIC X(04).
008800
008900* ALTERNATE VIEW - CALL/REJECT COUNTERS AS ONE 14-DIGIT FIELD FOR
009000* THE END-OF-DAY OPERATIONS DUMP.
009100     05  WK-N-CTR-COMBINED REDEFINES WK-N-CTR-AREA.
009200         10  WK-N-CTR-COMBINED-VAL  PIC 9(14) COMP.
009300
009400 01  WK-N-SUB-IX                 PIC 9(02) COMP VALUE ZERO.
009500
009600 01  WK-C-NEW-VIOLATION-TEXT     PIC X(40) VALUE SPACES.
009700
009800* ALTERNATE VIEW - THE NEW VIOLATION TEXT AS A 4-BYTE PREFIX
009900* AND 36-BYTE REMAINDER, USED WHEN THE OPERATIONS TRACE DUMP
010000* ABBREVIATES LONG MESSAGES TO THEIR LEADING WORD.
010100 01  WK-C-VIOLATION-TEXT-GRP REDEFINES WK-C-NEW-VIOLATION-TEXT.
010200     05  WK-C-VIOLATION-TEXT-PFX PIC X(04).
010300     05  WK-C-VIOLATION-TEXT-REST PIC X(36).
010400
010500 01  WK-C-CURRENCY-WORK          PIC X(03) VALUE SPACES.
010600
010700* ALTERNATE VIEW - THE CURRENCY CODE AS THREE INDIVIDUAL BYTES SO
010800* THIS ROUTINE CAN CATCH AN EMBEDDED SPACE (WHICH
010900* "IS ALPHABETIC-UPPER" ALONE DOES NOT CATCH).
011000     05  WK-C-CURRENCY-GRP REDEFINES WK-C-CURRENCY-WORK.
011100         10  WK-C-CURRENCY-1ST       PIC X(01).
011200         10  WK-C-CURRENCY-2ND       PIC X(01).
011300         10  WK-C-CURRENCY-3RD       PIC X(01).
011400
011500 01  WK-C-IP-CHAR                PIC X(01) VALUE SPACE.
011600
011700****************
011800 LINKAGE SECTION.
011900****************
012000     COPY TXNREC.
012100     COPY VALDLINK.
012200 EJECT
012300********************************************
012400 PROCEDURE DIVISION USING TXN-RECORD WK-C-VALDLINK.
012500********************************************
012600 MAIN-MODULE.
012700     PERFORM A000-INITIALIZE-RESULT
012800        THRU A099-INITIALIZE-RESULT-EX.
012900     PERFORM B100-CHECK-AMOUNT
013000        THRU B199-CHECK-AMOUNT-EX.
013100     PERFORM C100-CHECK-USERID
013200        THRU C199-CHECK-USERID-EX.
013300     PERFORM C200-CHECK-TXNID
013400        THRU C299-CHECK-TXNID-EX.
013500     PERFORM C300-CHECK-CURRENCY
013600        THRU C399-CHECK-CURRENCY-EX.
013700     PERFORM C400-CHECK-IPADDR
013800        THRU C499-CHECK-IPADDR-EX.
013900     PERFORM C500-CHECK-LATLONG
014000        THRU C599-CHECK-LATLONG-EX.
014100     PERFORM C600-CHECK-CARDLAST4
014200        THRU C699-CHECK-CARDLAST4-EX.
014300     PERFORM D100-SET-RESULT
014400        THRU D199-SET-RESULT-EX.
014500 GOBACK.
014600
014700*-------------------------------------------------------------*
014800 A000-INITIALIZE-RESULT.
014900*    CLEAR THE VIOLATION TABLE FOR THIS CALL.
015000*-------------------------------------------------------------*
015100     ADD 1                       TO WK-N-CALL-COUNT.
015200     MOVE "Y"                    TO VALD-VALID-SW.
015300     MOVE ZERO                   TO VALD-VIOLATION-COUNT.
015400     PERFORM A050-CLEAR-VIOLATION-SLOT
015500        THRU A059-CLEAR-VIOLATION-SLOT-EX
015600        VARYING WK-N-SUB-IX FROM 1 BY 1
015700           UNTIL WK-N-SUB-IX > 6.
015800     MOVE ZERO                   TO WK-N-SUB-IX.
015900
016000 A099-INITIALIZE-RESULT-EX.
016100 EXIT.
016200
016300*-------------------------------------------------------------*
016400 A050-CLEAR-VIOLATION-SLOT.
016500*    ONE SLOT OF THE VIOLATION TEXT TABLE, CLEARED BY
016600*    A000-INITIALIZE-RESULT.
016700*-------------------------------------------------------------*
016800     MOVE SPACES                 TO VALD-VIOLATION-TEXT (WK-N-SUB-IX).
016900
017000 A059-CLEAR-VIOLATION-SLOT-EX.
017100 EXIT.
017200
017300*-------------------------------------------------------------*
017400 B100-CHECK-AMOUNT.
017500*    AMOUNT IS REQUIRED AND MUST FALL IN [0.01, 10000000.00].
017600*-------------------------------------------------------------*
017700     IF TXN-AMOUNT < AMOUNT-MINIMUM
017800           OR TXN-AMOUNT > AMOUNT-MAXIMUM
017900        MOVE "AMOUNT MUST BE BETWEEN 0.01 AND 10000000.00"
018000                                    TO WK-C-NEW-VIOLATION-TEXT
018100        PERFORM E100-ADD-VIOLATION
018200           THRU E199-ADD-VIOLATION-EX
018300     END-IF.
018400
018500 B199-CHECK-AMOUNT-EX.
018600 EXIT.
018700
018800*-------------------------------------------------------------*
018900 C100-CHECK-USERID.
019000*    USER ID IS REQUIRED, MAX 100 BYTES (ALREADY BOUND TO 20 BY
019100*    TXN-USER-ID'S PICTURE) AND MAY CONTAIN ONLY LETTERS, DIGITS,
019200*    UNDERSCORE AND HYPHEN.
019300*-------------------------------------------------------------*
019400     IF TXN-USER-ID = SPACES
019500        MOVE "USER ID IS REQUIRED"
019600                                    TO WK-C-NEW-VIOLATION-TEXT
019700        PERFORM E100-ADD-VIOLATION
019800           THRU E199-ADD-VIOLATION-EX
019900        GO TO C199-CHECK-USERID-EX
020000     END-IF.
020100
020200     PERFORM C150-CHECK-USERID-CHAR
020300        THRU C159-CHECK-USERID-CHAR-EX
020400        VARYING WK-N-SUB-IX FROM 1 BY 1
020500           UNTIL WK-N-SUB-IX > 20.
020600
020700 C199-CHECK-USERID-EX.
020800 EXIT.
020900
021000*-------------------------------------------------------------*
021100 C150-CHECK-USERID-CHAR.
021200*    ONE BYTE OF THE USER ID, CHECKED BY C100-CHECK-USERID. SETS
021300*    WK-N-SUB-IX PAST THE END TO STOP THE VARYING LOOP EARLY ONCE
021400*    THE FIRST BAD CHARACTER IS FOUND.
021500*-------------------------------------------------------------*
021600     IF TXN-USER-ID (WK-N-SUB-IX:1) NOT = SPACE
021700           AND TXN-USER-ID (WK-N-SUB-IX:1) NOT VALD-USERID-CHARS
021800        MOVE "USER ID CONTAINS AN INVALID CHARACTER"
021900                                    TO WK-C-NEW-VIOLATION-TEXT
022000        PERFORM E100-ADD-VIOLATION
022100           THRU E199-ADD-VIOLATION-EX
022200        MOVE 21                 TO WK-N-SUB-IX
022300     END-IF.
022400
022500 C159-CHECK-USERID-CHAR-EX.
022600 EXIT.
022700
022800*-------------------------------------------------------------*
022900 C200-CHECK-TXNID.
023000*    TRANSACTION ID IS OPTIONAL, MAX 100 BYTES IF PRESENT - NO
023100*    RUN-TIME CHECK NEEDED HERE SINCE TXN-ID'S PICTURE ALREADY
023200*    BOUNDS IT TO 20 BYTES.
023300*-------------------------------------------------------------*
023400     CONTINUE.
023500
023600 C299-CHECK-TXNID-EX.
023700 EXIT.
023800
023900*-------------------------------------------------------------*
024000 C300-CHECK-CURRENCY.
024100*    CURRENCY IS OPTIONAL; IF PRESENT MUST BE EXACTLY THREE
024200*    UPPERCASE LETTERS WITH NO EMBEDDED SPACE.
024300*-------------------------------------------------------------*
024400     IF TXN-CURRENCY = SPACES
024500        GO TO C399-CHECK-CURRENCY-EX
024600     END-IF.
024700
024800     MOVE TXN-CURRENCY              TO WK-C-CURRENCY-WORK.
024900
025000     IF WK-C-CURRENCY-WORK NOT ALPHABETIC-UPPER
025100           OR WK-C-CURRENCY-1ST = SPACE
025200           OR WK-C-CURRENCY-2ND = SPACE
025300           OR WK-C-CURRENCY-3RD = SPACE
025400        MOVE "CURRENCY MUST BE THREE UPPERCASE LETTERS"
025500                                    TO WK-C-NEW-VIOLATION-TEXT
025600        PERFORM E100-ADD-VIOLATION
025700           THRU E199-ADD-VIOLATION-EX
025800     END-IF.
025900
026000 C399-CHECK-CURRENCY-EX.
026100 EXIT.
026200
026300*-------------------------------------------------------------*
026400 C400-CHECK-IPADDR.
026500*    IP ADDRESS IS OPTIONAL; IF PRESENT EVERY NON-BLANK BYTE MUST
026600*    BE A HEX DIGIT, A PLAIN DIGIT, A DOT OR A COLON - A SIMPLIFIED
026700*    STAND-IN FOR A TRUE IPV4/IPV6 SYNTAX CHECK.
026800*-------------------------------------------------------------*
026900     IF TXN-IP-ADDRESS = SPACES
027000        GO TO C499-CHECK-IPADDR-EX
027100     END-IF.
027200
027300     PERFORM C450-CHECK-IP-CHAR
027400        THRU C459-CHECK-IP-CHAR-EX
027500        VARYING WK-N-SUB-IX FROM 1 BY 1
027600           UNTIL WK-N-SUB-IX > 45.
027700
027800 C499-CHECK-IPADDR-EX.
027900 EXIT.
028000
028100*-------------------------------------------------------------*
028200 C450-CHECK-IP-CHAR.
028300*    ONE BYTE OF THE IP ADDRESS, CHECKED BY C400-CHECK-IPADDR. SETS
028400*    WK-N-SUB-IX PAST THE END TO STOP THE VARYING LOOP EARLY ONCE
028500*    THE FIRST BAD CHARACTER IS FOUND.
028600*-------------------------------------------------------------*
028700     MOVE TXN-IP-ADDRESS (WK-N-SUB-IX:1) TO WK-C-IP-CHAR.
028800     IF WK-C-IP-CHAR NOT = SPACE
028900           AND WK-C-IP-CHAR NOT VALD-IP-CHARS
029000        MOVE "IP ADDRESS CONTAINS AN INVALID CHARACTER"
029100                                    TO WK-C-NEW-VIOLATION-TEXT
029200        PERFORM E100-ADD-VIOLATION
029300           THRU E199-ADD-VIOLATION-EX
029400        MOVE 46                 TO WK-N-SUB-IX
029500     END-IF.
029600
029700 C459-CHECK-IP-CHAR-EX.
029800 EXIT.
029900
030000*-------------------------------------------------------------*
030100 C500-CHECK-LATLONG.
030200*    LATITUDE/LONGITUDE MUST BOTH BE PRESENT OR BOTH ABSENT.
030300*    TXN-LATLONG-SW IS NOT SET BY THE FEED - IT IS DERIVED HERE
030400*    FROM THE TWO NUMERIC FIELDS THEMSELVES (BOTH ZERO = ABSENT,
030500*    EITHER NON-ZERO = PRESENT) AND RE-STAMPED SO ANY DOWNSTREAM
030600*    TRACE DISPLAY SEES A MEANINGFUL VALUE RATHER THAN WHATEVER
030700*    BYTE CAME IN ON THE TRANXIN RECORD.
030800*-------------------------------------------------------------*
030900     MOVE "N"                    TO TXN-LATLONG-SW.
031000     IF TXN-LATITUDE NOT = ZERO
031100           OR TXN-LONGITUDE NOT = ZERO
031200        MOVE "Y"                 TO TXN-LATLONG-SW
031300     END-IF.
031400
031500     IF (TXN-LATITUDE = ZERO AND TXN-LONGITUDE NOT = ZERO)
031600           OR (TXN-LATITUDE NOT = ZERO AND TXN-LONGITUDE = ZERO)
031700        MOVE "LATITUDE/LONGITUDE PRESENCE MISMATCH"
031800                                    TO WK-C-NEW-VIOLATION-TEXT
031900        PERFORM E100-ADD-VIOLATION
032000           THRU E199-ADD-VIOLATION-EX
032100        GO TO C599-CHECK-LATLONG-EX
032200     END-IF.
032300
032400     IF TXN-LATLONG-ABSENT
032500        GO TO C599-CHECK-LATLONG-EX
032600     END-IF.
032700
032800     IF TXN-LATITUDE < LATITUDE-MINIMUM
032900           OR TXN-LATITUDE > LATITUDE-MAXIMUM
033000           OR TXN-LONGITUDE < LONGITUDE-MINIMUM
033100           OR TXN-LONGITUDE > LONGITUDE-MAXIMUM
033200        MOVE "LATITUDE/LONGITUDE OUT OF RANGE"
033300                                    TO WK-C-NEW-VIOLATION-TEXT
033400        PERFORM E100-ADD-VIOLATION
033500           THRU E199-ADD-VIOLATION-EX
033600     END-IF.
033700
033800 C599-CHECK-LATLONG-EX.
033900 EXIT.
034000
034100*-------------------------------------------------------------*
034200 C600-CHECK-CARDLAST4.
034300*    CARD LAST FOUR IS OPTIONAL; IF PRESENT MUST BE EXACTLY FOUR
034400*    DIGITS.
034500*-------------------------------------------------------------*
034600     IF TXN-CARD-LAST-FOUR = SPACES
034700        GO TO C699-CHECK-CARDLAST4-EX
034800     END-IF.
034900
035000     IF TXN-CARD-LAST-FOUR NOT NUMERIC
035100        MOVE "CARD LAST FOUR MUST BE FOUR DIGITS"
035200                                    TO WK-C-NEW-VIOLATION-TEXT
035300        PERFORM E100-ADD-VIOLATION
035400           THRU E199-ADD-VIOLATION-EX
035500     END-IF.
035600
035700 C699-CHECK-CARDLAST4-EX.
035800 EXIT.
035900
036000*-------------------------------------------------------------*
036100 D100-SET-RESULT.
036200*    A TRANSACTION WITH ONE OR MORE COLLECTED VIOLATIONS IS
036300*    REJECTED.
036400*-------------------------------------------------------------*
036500     IF VALD-VIOLATION-COUNT > ZERO
036600        MOVE "N"                 TO VALD-VALID-SW
036700        ADD 1                    TO WK-N-REJECT-COUNT
036800     END-IF.
036900
037000 D199-SET-RESULT-EX.
037100 EXIT.
037200
037300*-------------------------------------------------------------*
037400 E100-ADD-VIOLATION.
037500*    APPEND WK-C-NEW-VIOLATION-TEXT TO THE TABLE, IF ROOM REMAINS.
037600*-------------------------------------------------------------*
037700     IF VALD-VIOLATION-COUNT < 6
037800        ADD 1                    TO VALD-VIOLATION-COUNT
037900        MOVE WK-C-NEW-VIOLATION-TEXT TO
038000            VALD-VIOLATION-TEXT (VALD-VIOLATION-COUNT)
038100     END-IF.
038200
038300 E199-ADD-VIOLATION-EX.
038400 EXIT.
